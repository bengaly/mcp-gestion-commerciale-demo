000100******************************************************************
000200*    OEIORDH  -  ORDER HEADER RECORD LAYOUT                      *
000300*    ONE ENTRY PER ORDER, SOURCE IS ORDER-HDR.DAT, KEYED BY      *
000400*    ORD-ORDER-NUMBER.                                          *
000500*                                                                *
000600*    CHANGED:  02/08/96  JWS  ORD-LINE-COUNT ADDED SO ORDTOT     *
000700*              DOES NOT HAVE TO RE-SCAN THE LINE FILE TO KNOW    *
000800*              HOW MANY LINES WERE ATTACHED (REQ 6402).          *
000850*    CHANGED:  05/30/96  JWS  ORD-DELIVERY-DATE ADDED - ORDSTAT   *
000870*              STAMPS THE ACTUAL DELIVERY DATE HERE WHEN THE      *
000885*              STATUS TRANSITION TARGET IS DELIVERED (REQ 6402).  *
000900*    CHANGED:  07/19/99  LDK  Y2K REVIEW - NO CENTURY-SENSITIVE   *
001000*              DATA IN THIS RECORD, NO CHANGE REQUIRED.          *
001190******************************************************************
001200 01  ORDER-HEADER-RECORD.
001300     05  ORD-ORDER-NUMBER         PIC X(20).
001400     05  ORD-CUSTOMER-CODE        PIC X(20).
001500     05  ORD-STATUS               PIC X(20).
001600         88  ORD-STAT-DRAFT               VALUE 'DRAFT'.
001700         88  ORD-STAT-PEND-VALID          VALUE 'PENDING_VALIDATION'.
001800         88  ORD-STAT-VALIDATED           VALUE 'VALIDATED'.
001900         88  ORD-STAT-IN-PREP             VALUE 'IN_PREPARATION'.
002000         88  ORD-STAT-SHIPPED             VALUE 'SHIPPED'.
002100         88  ORD-STAT-DELIVERED           VALUE 'DELIVERED'.
002200         88  ORD-STAT-CANCELLED           VALUE 'CANCELLED'.
002300         88  ORD-STAT-RETURNED            VALUE 'RETURNED'.
002400     05  ORD-TOTAL-AMOUNT         PIC S9(7)V9(2) COMP-3.
002500     05  ORD-TAX-AMOUNT           PIC S9(7)V9(2) COMP-3.
002600     05  ORD-SHIPPING-ADDR        PIC X(60).
002700     05  ORD-LINE-COUNT           PIC S9(3)      COMP-3.
002750     05  ORD-DELIVERY-DATE        PIC 9(8).
002800     05  FILLER                   PIC X(10).
002900*
003000*    ALTERNATE VIEW - ORDER/CUSTOMER KEY PAIR, USED BY ORDVAL
003100*    WHEN BUILDING THE CUSTOMER-LOOKUP SEARCH ARGUMENT.
003200 01  ORDER-HEADER-KEY-VIEW REDEFINES ORDER-HEADER-RECORD.
003300     05  ORDH-ORDER-NUMBER        PIC X(20).
003400     05  ORDH-CUSTOMER-CODE       PIC X(20).
003500     05  FILLER                   PIC X(110).
