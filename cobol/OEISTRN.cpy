000100******************************************************************
000200*    OEISTRN  -  ORDER STATUS CHANGE TRANSACTION RECORD           *
000300*    ONE ENTRY PER REQUESTED STATUS CHANGE, SOURCE IS THE DAILY   *
000400*    STATUS-CHANGE TRANSACTION FEED (ORDSTRN.DAT).  MATCHED       *
000500*    AGAINST ORDER-HDR.DAT BY OST-ORDER-NUMBER.                   *
000600*                                                                *
000700*    CHANGED:  06/12/86  RWB  ORIGINAL LAYOUT.                    *
000800******************************************************************
000900 01  ORDER-STATUS-TRANS-RECORD.
001000     05  OST-ORDER-NUMBER         PIC X(20).
001100     05  OST-REQUESTED-STATUS     PIC X(20).
001200     05  OST-OVERRIDE-DATE        PIC 9(8).
001300     05  OST-OVERRIDE-DATE-SET    PIC X.
001400         88  OST-NO-OVERRIDE-DATE         VALUE 'N'.
001500     05  FILLER                   PIC X(11).
001600*
001700*    ALTERNATE VIEW - KEY ONLY, USED WHEN MATCHING THE
001800*    TRANSACTION AGAINST THE ORDER HEADER FILE.
001900 01  ORDER-STATUS-TRANS-KEY-VIEW REDEFINES ORDER-STATUS-TRANS-RECORD.
002000     05  OSTK-ORDER-NUMBER        PIC X(20).
002100     05  FILLER                   PIC X(40).
