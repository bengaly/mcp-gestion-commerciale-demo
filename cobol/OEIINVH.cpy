000100******************************************************************
000200*    OEIINVH  -  INVOICE HEADER RECORD LAYOUT                    *
000300*    ONE ENTRY PER INVOICE, SOURCE IS INVOICE-HDR.DAT, KEYED BY  *
000400*    INV-INVOICE-NUMBER.                                        *
000500*                                                                *
000600*    CHANGED:  04/22/97  JWS  ADDED INV-RUN-DATE SO THE AGING    *
000700*              JOB DOES NOT HAVE TO RELY ON THE SYSTEM DATE -    *
000800*              REQUESTED FOR RERUN/BACKDATE TESTING (REQ 7008).  *
000900*    CHANGED:  08/30/99  LDK  Y2K - DATE FIELDS CONFIRMED 4-DIGIT *
001000*              CENTURY/YEAR (9(8) YYYYMMDD), NO CHANGE REQUIRED. *
001100******************************************************************
001200 01  INVOICE-HEADER-RECORD.
001300     05  INV-INVOICE-NUMBER       PIC X(20).
001400     05  INV-CUSTOMER-CODE        PIC X(20).
001500     05  INV-STATUS               PIC X(15).
001600         88  INV-STAT-DRAFT               VALUE 'DRAFT'.
001700         88  INV-STAT-ISSUED              VALUE 'ISSUED'.
001800         88  INV-STAT-SENT                VALUE 'SENT'.
001900         88  INV-STAT-PART-PAID           VALUE 'PARTIALLY_PAID'.
002000         88  INV-STAT-PAID                VALUE 'PAID'.
002100         88  INV-STAT-OVERDUE             VALUE 'OVERDUE'.
002200         88  INV-STAT-CANCELLED           VALUE 'CANCELLED'.
002300         88  INV-STAT-DISPUTED            VALUE 'DISPUTED'.
002400     05  INV-SUBTOTAL-AMT         PIC S9(7)V9(2) COMP-3.
002500     05  INV-TAX-AMT              PIC S9(7)V9(2) COMP-3.
002600     05  INV-TOTAL-AMT            PIC S9(7)V9(2) COMP-3.
002700     05  INV-PAID-AMT             PIC S9(7)V9(2) COMP-3.
002800     05  INV-PAID-AMT-SET         PIC X.
002900         88  INV-PAID-AMT-NOT-SET         VALUE 'N'.
003000     05  INV-REMAINING-AMT        PIC S9(7)V9(2) COMP-3.
003100     05  INV-ISSUE-DATE           PIC 9(8).
003200     05  INV-ISSUE-DATE-PARTS REDEFINES INV-ISSUE-DATE.
003300         10  INV-ISSUE-YYYY       PIC 9(4).
003400         10  INV-ISSUE-MM         PIC 9(2).
003500         10  INV-ISSUE-DD         PIC 9(2).
003600     05  INV-DUE-DATE             PIC 9(8).
003700     05  INV-DUE-DATE-PARTS REDEFINES INV-DUE-DATE.
003800         10  INV-DUE-YYYY         PIC 9(4).
003900         10  INV-DUE-MM           PIC 9(2).
004000         10  INV-DUE-DD           PIC 9(2).
004100     05  INV-DUE-DATE-SET         PIC X.
004200         88  INV-DUE-DATE-NOT-SET         VALUE 'N'.
004300     05  INV-RUN-DATE             PIC 9(8).
004400     05  INV-RUN-DATE-PARTS REDEFINES INV-RUN-DATE.
004500         10  INV-RUN-YYYY         PIC 9(4).
004600         10  INV-RUN-MM           PIC 9(2).
004700         10  INV-RUN-DD           PIC 9(2).
004800     05  FILLER                   PIC X(14).
