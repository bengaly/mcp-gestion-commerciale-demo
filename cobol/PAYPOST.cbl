000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYPOST.
000300 AUTHOR.        J. W. STEIGER.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  12/11/95.
000600 DATE-COMPILED. 12/11/95.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          PROGRAM POSTS THE PAYMENT TRANSACTION FILE AGAINST
001300*          THE INVOICE HEADER MASTER.  PAYMENT.DAT IS A PURE
001400*          TRANSACTION STREAM - IT IS NOT IN INVOICE-NUMBER
001500*          SEQUENCE, SO THE ENTIRE INVOICE HEADER FILE IS
001600*          LOADED INTO THE IN-MEMORY INVOICE TABLE ON START-UP
001700*          AND EACH PAYMENT IS SEARCHED AND APPLIED AGAINST THE
001800*          TABLE IN ARRIVAL ORDER.  THE TABLE IS REWRITTEN BACK
001900*          OUT TO INVOICE-HDR.DAT, IN ITS ORIGINAL ORDER, ONCE
002000*          THE LAST PAYMENT HAS BEEN POSTED.
002100*
002200*          AN INVOICE THAT IS ALREADY PAID OR CANCELLED NEVER
002300*          ACCEPTS A PAYMENT - THE TRANSACTION IS REJECTED AND
002400*          LOGGED TO SYSOUT, AND THE INVOICE IS LEFT UNCHANGED.
002500*
002600******************************************************************
002700*    CHANGE LOG
002800******************************************************************
002900*    12/11/95  JWS  INITIAL VERSION (REQ 6190).
003000*    08/14/97  JWS  INVOICE NOT FOUND ON THE TABLE IS NOW A
003100*                   LOGGED REJECT INSTEAD OF AN ABEND (REQ 7008).
003200*    06/02/99  LDK  Y2K REVIEW - NO DATE ARITHMETIC PERFORMED IN
003300*                   THIS PROGRAM, NO CHANGE REQUIRED.
003400*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP
003500*                   STANDARD (REQ 9117).
003550*    07/19/05  RWB  WS-PAY-POSTED-CTR MOVED TO A 77-LEVEL AND
003560*                   900-DISPLAY-PROG-DIAG NOW REPORTS ACTUAL
003570*                   RUN COUNTS INSTEAD OF BANNER TEXT ONLY
003580*                   (REQ 9803).
003590*    08/09/05  RWB  520-WRITE-ONE-INVOICE WAS FORCING
003591*                   INV-PAID-AMT-SET AND INV-DUE-DATE-SET BACK
003592*                   TO 'N' ON EVERY INVOICE REWRITTEN, EVEN
003593*                   THOUGH THE FIELDS THEY GUARD WERE STILL
003594*                   POPULATED WITH REAL DATA - BROKE THE
003595*                   PAID-AMT/DUE-DATE CHECKS DOWNSTREAM IN
003596*                   INVTOT AND INVANAL.  IT-PAID-AMT-SET AND
003597*                   IT-DUE-DATE-SET NOW CARRIED IN OEIITAB,
003598*                   LOADED IN 120-ADD-TABLE-ENTRY AND WRITTEN
003599*                   BACK AS-IS INSTEAD OF HARDCODED (REQ 9844).
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
004400     UPSI-0 IS PP-DIAGNOSTIC-SWITCH.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT INVHDR-IN-FILE   ASSIGN TO UT-S-INVHDRI
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS WS-INVHDRI-STATUS.
005100*
005200     SELECT INVHDR-OUT-FILE  ASSIGN TO UT-S-INVHDRO
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WS-INVHDRO-STATUS.
005500*
005600     SELECT PAYMENT-IN-FILE  ASSIGN TO UT-S-PAYMENTI
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS WS-PAYMENTI-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  INVHDR-IN-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS INVOICE-HEADER-RECORD.
006700     COPY OEIINVH.
006800*
006900 FD  INVHDR-OUT-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS INVHDR-OUT-REC.
007300 01  INVHDR-OUT-REC               PIC X(120).
007400*
007500 FD  PAYMENT-IN-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS PAYMENT-RECORD.
007900     COPY OEIPAY.
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 01  FILE-STATUS-CODES.
008400     05  WS-INVHDRI-STATUS        PIC XX     VALUE '00'.
008500     05  WS-INVHDRO-STATUS        PIC XX     VALUE '00'.
008600     05  WS-PAYMENTI-STATUS       PIC XX     VALUE '00'.
008650     05  FILLER                   PIC X(18)  VALUE SPACES.
008700*
008800 01  PROGRAM-INDICATOR-SWITCHES.
008900     05  WS-EOF-INVHDR-SW         PIC X(3)   VALUE 'NO '.
009000         88  EOF-INVHDR                       VALUE 'YES'.
009100     05  WS-EOF-PAYMENT-SW        PIC X(3)   VALUE 'NO '.
009200         88  EOF-PAYMENT                       VALUE 'YES'.
009300     05  WS-INVOICE-FOUND-SW      PIC X(3)   VALUE SPACES.
009400         88  INVOICE-FOUND                    VALUE 'YES'.
009450     05  FILLER                   PIC X(16)  VALUE SPACES.
009500*
009600     COPY OEIITAB.
009700*
009800 01  WS-DATE-WORK-AREA.
009900     05  WS-TODAY-DATE            PIC 9(8)       VALUE ZERO.
010000     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
010100         10  WS-TODAY-YYYY        PIC 9(4).
010200         10  WS-TODAY-MM          PIC 9(2).
010300         10  WS-TODAY-DD          PIC 9(2).
010350     05  FILLER                   PIC X(10)      VALUE SPACES.
010400*
010500 01  WS-AMOUNT-WORK-AREA.
010600     05  WS-PAYMENT-TOTAL         PIC S9(7)V9(2) COMP-3 VALUE ZERO.
010700     05  WS-PAYMENT-TOTAL-ALT REDEFINES WS-PAYMENT-TOTAL
010800                                  PIC S9(9)      COMP-3.
010850     05  FILLER                   PIC X(10)      VALUE SPACES.
010900*
011000 01  WS-COUNTER-WORK-AREA.
011100     05  WS-INV-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
011200     05  WS-INV-READ-CTR-ALT REDEFINES WS-INV-READ-CTR
011300                                  PIC S9(4)V9(3) COMP-3.
011400     05  WS-PAY-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
011600     05  WS-PAY-REJECT-CTR        PIC S9(7)      COMP-3 VALUE ZERO.
011650     05  FILLER                   PIC X(10)      VALUE SPACES.
011660*
011670*    RWB 07/19/05 - PAY-POSTED COUNT PULLED OUT TO A STANDALONE
011680*    77-LEVEL PER THE NEW SHOP CONVENTION (REQ 9803).
011690 77  WS-PAY-POSTED-CTR            PIC S9(7)      COMP-3 VALUE ZERO.
011700*
011710 01  DISPLAY-LINE.
011720     05  DISP-MESSAGE             PIC X(45).
011730     05  DISP-VALUE               PIC ZZZ,ZZ9.
011740     05  FILLER                   PIC X(10)  VALUE SPACES.
011750*
011800 01  ERROR-MESSAGE-EL             PIC X(80).
011900*
012000 PROCEDURE DIVISION.
012100*
012200 000-MAINLINE SECTION.
012300*
012400     OPEN INPUT  INVHDR-IN-FILE
012500                 PAYMENT-IN-FILE.
012600     OPEN OUTPUT INVHDR-OUT-FILE.
012700     PERFORM 100-LOAD-INVOICE-TABLE THRU 100-EXIT.
012800     PERFORM 400-READ-PAYMENT THRU 400-EXIT.
012900     PERFORM 200-POST-ONE-PAYMENT THRU 200-EXIT
013000         UNTIL EOF-PAYMENT.
013100     PERFORM 500-REWRITE-INVOICE-TABLE THRU 500-EXIT.
013200     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
013300     CLOSE INVHDR-IN-FILE
013400           INVHDR-OUT-FILE
013500           PAYMENT-IN-FILE.
013600     MOVE ZERO TO RETURN-CODE.
013700     GOBACK.
013800*
013900 100-LOAD-INVOICE-TABLE.
014000*
014100     MOVE ZERO TO IT-TABLE-COUNT.
014200     PERFORM 110-READ-INVOICE THRU 110-EXIT.
014300     PERFORM 120-ADD-TABLE-ENTRY THRU 120-EXIT
014400         UNTIL EOF-INVHDR.
014500*
014600 100-EXIT.
014700     EXIT.
014800*
014900 110-READ-INVOICE.
015000*
015100     READ INVHDR-IN-FILE
015200         AT END MOVE 'YES' TO WS-EOF-INVHDR-SW
015300                GO TO 110-EXIT.
015400*
015500 110-EXIT.
015600     EXIT.
015700*
015800 120-ADD-TABLE-ENTRY.
015900*
016000     ADD 1 TO WS-INV-READ-CTR.
016100     ADD 1 TO IT-TABLE-COUNT.
016200     SET IT-INDEX TO IT-TABLE-COUNT.
016300     MOVE INV-INVOICE-NUMBER  TO IT-INVOICE-NUMBER (IT-INDEX).
016400     MOVE INV-CUSTOMER-CODE   TO IT-CUSTOMER-CODE (IT-INDEX).
016500     MOVE INV-STATUS          TO IT-STATUS (IT-INDEX).
016600     MOVE INV-SUBTOTAL-AMT    TO IT-SUBTOTAL-AMT (IT-INDEX).
016700     MOVE INV-TAX-AMT         TO IT-TAX-AMT (IT-INDEX).
016800     MOVE INV-TOTAL-AMT       TO IT-TOTAL-AMT (IT-INDEX).
016900     MOVE INV-PAID-AMT        TO IT-PAID-AMT (IT-INDEX).
017000     MOVE INV-REMAINING-AMT   TO IT-REMAINING-AMT (IT-INDEX).
017100     MOVE INV-ISSUE-DATE      TO IT-ISSUE-DATE (IT-INDEX).
017200     MOVE INV-DUE-DATE        TO IT-DUE-DATE (IT-INDEX).
017300     MOVE INV-RUN-DATE        TO IT-RUN-DATE (IT-INDEX).
017350     MOVE INV-PAID-AMT-SET    TO IT-PAID-AMT-SET (IT-INDEX).
017360     MOVE INV-DUE-DATE-SET    TO IT-DUE-DATE-SET (IT-INDEX).
017400     PERFORM 110-READ-INVOICE THRU 110-EXIT.
017500*
017600 120-EXIT.
017700     EXIT.
017800*
017900 200-POST-ONE-PAYMENT.
018000*
018100     ADD 1 TO WS-PAY-READ-CTR.
018200     MOVE 'NO ' TO WS-INVOICE-FOUND-SW.
018300     SET IT-INDEX TO 1.
018400     SEARCH INVOICE-TAB-ENTRY
018500         AT END
018600             MOVE 'NO ' TO WS-INVOICE-FOUND-SW
018700         WHEN IT-INVOICE-NUMBER (IT-INDEX) IS EQUAL TO
018800                        PAY-INVOICE-NUMBER
018900             MOVE 'YES' TO WS-INVOICE-FOUND-SW.
019000     IF INVOICE-FOUND
019100        PERFORM 220-APPLY-PAYMENT THRU 220-EXIT
019200     ELSE
019300        MOVE 'PAYMENT REJECTED - INVOICE NOT ON FILE' TO
019400             ERROR-MESSAGE-EL
019500        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
019600        ADD 1 TO WS-PAY-REJECT-CTR.
019700     PERFORM 400-READ-PAYMENT THRU 400-EXIT.
019800*
019900 200-EXIT.
020000     EXIT.
020100*
020200 220-APPLY-PAYMENT.
020300*
020400     IF IT-STAT-PAID (IT-INDEX) OR IT-STAT-CANCELLED (IT-INDEX)
020500        MOVE 'PAYMENT REJECTED - INVOICE ALREADY PAID/CANCELLED'
020600             TO ERROR-MESSAGE-EL
020700        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
020800        ADD 1 TO WS-PAY-REJECT-CTR
020900     ELSE
021000        ADD PAY-AMOUNT TO IT-PAID-AMT (IT-INDEX)
021100        ADD PAY-AMOUNT TO WS-PAYMENT-TOTAL
021150        ADD 1 TO WS-PAY-POSTED-CTR
021200        COMPUTE IT-REMAINING-AMT (IT-INDEX) ROUNDED =
021300                IT-TOTAL-AMT (IT-INDEX) - IT-PAID-AMT (IT-INDEX)
021400        IF IT-REMAINING-AMT (IT-INDEX) IS NOT GREATER THAN ZERO
021500           MOVE 'PAID'           TO IT-STATUS (IT-INDEX)
021600        ELSE
021700           MOVE 'PARTIALLY_PAID' TO IT-STATUS (IT-INDEX).
022000*
022100 220-EXIT.
022200     EXIT.
022300*
022400 400-READ-PAYMENT.
022500*
022600     READ PAYMENT-IN-FILE
022700         AT END MOVE 'YES' TO WS-EOF-PAYMENT-SW
022800                GO TO 400-EXIT.
022900*
023000 400-EXIT.
023100     EXIT.
023200*
023300 500-REWRITE-INVOICE-TABLE.
023400*
023500     SET IT-INDEX TO 1.
023600     PERFORM 520-WRITE-ONE-INVOICE THRU 520-EXIT
023700         VARYING IT-INDEX FROM 1 BY 1
023800         UNTIL IT-INDEX IS GREATER THAN IT-TABLE-COUNT.
023900*
024000 500-EXIT.
024100     EXIT.
024200*
024300 520-WRITE-ONE-INVOICE.
024400*
024500     MOVE IT-INVOICE-NUMBER (IT-INDEX) TO INV-INVOICE-NUMBER.
024600     MOVE IT-CUSTOMER-CODE (IT-INDEX)  TO INV-CUSTOMER-CODE.
024700     MOVE IT-STATUS (IT-INDEX)         TO INV-STATUS.
024800     MOVE IT-SUBTOTAL-AMT (IT-INDEX)   TO INV-SUBTOTAL-AMT.
024900     MOVE IT-TAX-AMT (IT-INDEX)        TO INV-TAX-AMT.
025000     MOVE IT-TOTAL-AMT (IT-INDEX)      TO INV-TOTAL-AMT.
025100     MOVE IT-PAID-AMT (IT-INDEX)       TO INV-PAID-AMT.
025200     MOVE IT-REMAINING-AMT (IT-INDEX)  TO INV-REMAINING-AMT.
025300     MOVE IT-ISSUE-DATE (IT-INDEX)     TO INV-ISSUE-DATE.
025400     MOVE IT-DUE-DATE (IT-INDEX)       TO INV-DUE-DATE.
025500     MOVE IT-RUN-DATE (IT-INDEX)       TO INV-RUN-DATE.
025600     MOVE IT-PAID-AMT-SET (IT-INDEX)   TO INV-PAID-AMT-SET.
025700     MOVE IT-DUE-DATE-SET (IT-INDEX)   TO INV-DUE-DATE-SET.
025800     MOVE INVOICE-HEADER-RECORD TO INVHDR-OUT-REC.
025900     WRITE INVHDR-OUT-REC.
026000*
026100 520-EXIT.
026200     EXIT.
026300*
026400 700-ERROR-DISPLAY.
026500*
026600     DISPLAY ERROR-MESSAGE-EL ' - ' PAY-INVOICE-NUMBER.
026700*
026800 700-EXIT.
026900     EXIT.
027000*
027100 900-DISPLAY-PROG-DIAG.
027200*
027210     DISPLAY '****     PAYPOST RUNNING     ****'.
027220     MOVE 'INVOICES LOADED                             ' TO
027230          DISP-MESSAGE.
027240     MOVE WS-INV-READ-CTR TO DISP-VALUE.
027250     DISPLAY DISPLAY-LINE.
027260     MOVE 'PAYMENTS READ                               ' TO
027270          DISP-MESSAGE.
027280     MOVE WS-PAY-READ-CTR TO DISP-VALUE.
027290     DISPLAY DISPLAY-LINE.
027300     MOVE 'PAYMENTS POSTED                             ' TO
027310          DISP-MESSAGE.
027320     MOVE WS-PAY-POSTED-CTR TO DISP-VALUE.
027330     DISPLAY DISPLAY-LINE.
027340     MOVE 'PAYMENTS REJECTED                           ' TO
027350          DISP-MESSAGE.
027360     MOVE WS-PAY-REJECT-CTR TO DISP-VALUE.
027370     DISPLAY DISPLAY-LINE.
027800     DISPLAY '****     PAYPOST EOJ         ****'.
027900*
028000 900-EXIT.
028100     EXIT.
028200*
028300* END OF PROGRAM PAYPOST.
