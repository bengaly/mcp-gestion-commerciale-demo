000100******************************************************************
000200*    OEICTAB  -  IN-MEMORY CUSTOMER LOOKUP TABLE                 *
000300*    LOADED ONCE FROM CUSTOMER.DAT AT PROGRAM START-UP AND       *
000400*    SEARCHED BY CUST-CODE WHEREVER A PROGRAM NEEDS CUSTOMER     *
000500*    STATUS, SEGMENT, OR CREDIT LIMIT WITHOUT RE-READING THE     *
000600*    MASTER FILE FOR EVERY ORDER/INVOICE LINE.                   *
000700*                                                                *
000800*    CHANGED:  05/17/98  RWB  RAISED TABLE SIZE FROM 300 TO 500  *
000900*              ENTRIES - CUSTOMER FILE GREW PAST 300 (REQ 7744). *
001000******************************************************************
001100 01  CUSTOMER-TABLE.
001200     05  CT-TABLE-COUNT           PIC S9(4)      COMP  VALUE ZERO.
001300     05  CUSTOMER-TAB-ENTRY OCCURS 500 TIMES
001400                            INDEXED BY CT-INDEX.
001500         10  CT-CUST-CODE         PIC X(20).
001600         10  CT-CUST-NAME         PIC X(40).
001700         10  CT-CUST-STATUS       PIC X(10).
001800         10  CT-CUST-SEGMENT      PIC X(10).
001900         10  CT-CUST-CREDIT-LIMIT PIC S9(7)V9(2) COMP-3.
002000         10  CT-CUST-LIMIT-SET    PIC X.
002100             88  CT-CUST-NO-LIMIT         VALUE 'N'.
002200         10  CT-CUST-OUTSTANDING  PIC S9(7)V9(2) COMP-3.
002300         10  CT-CUST-ORDER-COUNT  PIC S9(5)      COMP-3.
002400         10  CT-CUST-REVENUE      PIC S9(7)V9(2) COMP-3.
002500         10  CT-CUST-INV-COUNT    PIC S9(5)      COMP-3.
002600         10  CT-CUST-PAID-TOTAL   PIC S9(7)V9(2) COMP-3.
002700         10  CT-CUST-UNPAID-CNT   PIC S9(5)      COMP-3.
002800         10  CT-CUST-HAS-OVERDUE  PIC X.
002900             88  CT-CUST-OVERDUE-YES      VALUE 'Y'.
002950         10  FILLER               PIC X(4).
