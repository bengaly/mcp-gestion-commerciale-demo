000100******************************************************************
000200*    OEICUST  -  CUSTOMER MASTER RECORD LAYOUT                   *
000300*    ONE ENTRY PER CUSTOMER.  SOURCE OF RECORD IS CUSTOMER.DAT,  *
000400*    SEQUENCED ASCENDING BY CUST-CODE FOR SEQUENTIAL LOOKUP AND  *
000500*    CONTROL-BREAK PROCESSING.                                  *
000600*                                                                *
000700*    CHANGED:  03/11/93  RWB  ADDED CUST-SEGMENT FOR VIP/ENT     *
000800*              PRICING TIER WORK (REQ 4471).                    *
000900*    CHANGED:  06/02/99  LDK  Y2K - CREDIT LIMIT CONFIRMED       *
001000*              COMP-3, NO 2-DIGIT YEAR FIELDS IN THIS RECORD.    *
001100******************************************************************
001200 01  CUSTOMER-RECORD.
001300     05  CUST-CODE                PIC X(20).
001400     05  CUST-COMPANY-NAME        PIC X(40).
001500     05  CUST-CONTACT-NAME        PIC X(30).
001600     05  CUST-ADDRESS             PIC X(60).
001700     05  CUST-CITY                PIC X(30).
001800     05  CUST-COUNTRY             PIC X(20).
001900     05  CUST-STATUS              PIC X(10).
002000         88  CUST-STAT-ACTIVE             VALUE 'ACTIVE'.
002100         88  CUST-STAT-INACTIVE           VALUE 'INACTIVE'.
002200         88  CUST-STAT-SUSPENDED          VALUE 'SUSPENDED'.
002300         88  CUST-STAT-PROSPECT           VALUE 'PROSPECT'.
002400     05  CUST-SEGMENT             PIC X(10).
002500         88  CUST-SEG-STANDARD            VALUE 'STANDARD'.
002600         88  CUST-SEG-PREMIUM             VALUE 'PREMIUM'.
002700         88  CUST-SEG-VIP                 VALUE 'VIP'.
002800         88  CUST-SEG-ENTERPRISE          VALUE 'ENTERPRISE'.
002900     05  CUST-CREDIT-LIMIT        PIC S9(7)V9(2) COMP-3.
003000     05  CUST-CREDIT-LIMIT-SET    PIC X.
003100         88  CUST-NO-CREDIT-LIMIT         VALUE 'N'.
003200     05  FILLER                   PIC X(29).
003300*
003400*    ALTERNATE VIEW OF THE CUST-CODE FOR RUN-TO-RUN NUMERIC-KEY
003500*    EDITING WORK (SOME LEGACY FEEDS SEND AN ALL-NUMERIC CODE).
003600 01  CUSTOMER-RECORD-NUM-VIEW REDEFINES CUSTOMER-RECORD.
003700     05  CUST-CODE-NUM            PIC 9(20).
003800     05  FILLER                   PIC X(255).
