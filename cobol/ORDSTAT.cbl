000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDSTAT.
000300 AUTHOR.        R. W. BRANNIGAN.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  06/12/86.
000600 DATE-COMPILED. 06/12/86.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          PROGRAM APPLIES THE ORDER STATUS TRANSITION TABLE.
001300*          READS ORDER-HDR.DAT (OLD) AND THE STATUS-CHANGE
001400*          TRANSACTION FEED, BOTH ASCENDING BY ORDER NUMBER,
001500*          AND MATCHES THEM ONE FOR ONE.  AN ORDER WITH NO
001600*          MATCHING TRANSACTION IS COPIED THROUGH UNCHANGED.
001700*          AN ILLEGAL TRANSITION IS REJECTED AND THE ORDER
001800*          HEADER IS ALSO COPIED THROUGH UNCHANGED - ORDSTAT
001900*          NEVER ABENDS ON A BAD TRANSACTION, IT JUST REFUSES
002000*          IT AND LOGS THE REJECT TO SYSOUT.
002100*
002200*          WHEN THE TARGET STATUS IS DELIVERED, THE ACTUAL
002300*          DELIVERY DATE IS STAMPED INTO ORD-DELIVERY-DATE -
002400*          EITHER THE OVERRIDE DATE CARRIED ON THE TRANSACTION
002500*          OR, IF NONE WAS SUPPLIED, TODAY'S DATE.
002600*
002700******************************************************************
002800*    CHANGE LOG
002900******************************************************************
003000*    06/12/86  RWB  INITIAL VERSION.
003100*    02/18/89  RWB  CANCELLED AND RETURNED ARE NOW TERMINAL -
003200*                   NO TARGET STATUS IS EVER LEGAL OUT OF THEM,
003300*                   INCLUDING A SECOND CANCEL REQUEST.
003400*    05/30/96  JWS  DELIVERY-DATE STAMPING ADDED (REQ 6402).
003500*    06/02/99  LDK  Y2K REVIEW - WS-RUN-DATE NOW ACCEPTS A FULL
003600*                   4-DIGIT CENTURY FROM THE SYSTEM CLOCK.
003700*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP
003800*                   STANDARD (REQ 9117).
003850*    07/19/05  RWB  FILE STATUS FIELDS MOVED TO 77-LEVELS AND
003860*                   900-DISPLAY-PROG-DIAG NOW REPORTS ACTUAL
003870*                   READ/ACCEPT/REJECT COUNTS INSTEAD OF BANNER
003880*                   TEXT ONLY (REQ 9803).
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
004700     UPSI-0 IS OS-DIAGNOSTIC-SWITCH.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100     SELECT ORDHDR-IN-FILE   ASSIGN TO UT-S-ORDHDRI
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS WS-ORDHDRI-STATUS.
005400*
005500     SELECT ORDHDR-OUT-FILE  ASSIGN TO UT-S-ORDHDRO
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS WS-ORDHDRO-STATUS.
005800*
005900     SELECT ORDTRN-IN-FILE   ASSIGN TO UT-S-ORDSTRN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-ORDTRNI-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  ORDHDR-IN-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS ORDER-HEADER-RECORD.
007000     COPY OEIORDH.
007100*
007200 FD  ORDHDR-OUT-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS ORDHDR-OUT-REC.
007600 01  ORDHDR-OUT-REC               PIC X(150).
007700*
007800 FD  ORDTRN-IN-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS ORDER-STATUS-TRANS-RECORD.
008200     COPY OEISTRN.
008300*
008400 WORKING-STORAGE SECTION.
008500*
008550*    RWB 07/19/05 - FILE STATUS FIELDS BROKEN OUT TO STANDALONE
008560*    77-LEVELS PER THE NEW SHOP CONVENTION - THEY ARE REFERENCED
008570*    ONE AT A TIME AND NEVER MOVED AS A GROUP, SO THE 01 WRAPPER
008580*    SERVED NO PURPOSE (REQ 9803).
008600 77  WS-ORDHDRI-STATUS            PIC XX     VALUE '00'.
008700 77  WS-ORDHDRO-STATUS            PIC XX     VALUE '00'.
008800 77  WS-ORDTRNI-STATUS            PIC XX     VALUE '00'.
009000*
009100 01  PROGRAM-INDICATOR-SWITCHES.
009200     05  WS-EOF-ORDHDR-SW         PIC X(3)   VALUE 'NO '.
009300         88  EOF-ORDHDR                      VALUE 'YES'.
009400     05  WS-EOF-ORDTRN-SW         PIC X(3)   VALUE 'NO '.
009500         88  EOF-ORDTRN                       VALUE 'YES'.
009600     05  WS-TRANS-VALID-SW        PIC X(3)   VALUE 'NO '.
009700         88  TRANS-VALID                      VALUE 'YES'.
009750     05  FILLER                   PIC X(17)  VALUE SPACES.
009800*
009900 01  WS-DATE-WORK-AREA.
010000     05  WS-RUN-DATE              PIC 9(8)       VALUE ZERO.
010100     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
010200         10  WS-RUN-YYYY          PIC 9(4).
010300         10  WS-RUN-MM            PIC 9(2).
010400         10  WS-RUN-DD            PIC 9(2).
010450     05  FILLER                   PIC X(10)      VALUE SPACES.
010500*
010600 01  WS-AMOUNT-WORK-AREA.
010700     05  WS-DUMMY-AMOUNT          PIC S9(7)V9(2) COMP-3 VALUE ZERO.
010800     05  WS-DUMMY-AMOUNT-ALT REDEFINES WS-DUMMY-AMOUNT
010900                                  PIC S9(9)      COMP-3.
010950     05  FILLER                   PIC X(10)      VALUE SPACES.
011000*
011100 01  WS-COUNTER-WORK-AREA.
011200     05  WS-HDR-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
011300     05  WS-HDR-READ-CTR-ALT REDEFINES WS-HDR-READ-CTR
011400                                  PIC S9(4)V9(3) COMP-3.
011500     05  WS-ACCEPT-CTR            PIC S9(7)      COMP-3 VALUE ZERO.
011600     05  WS-REJECT-CTR            PIC S9(7)      COMP-3 VALUE ZERO.
011650     05  FILLER                   PIC X(10)      VALUE SPACES.
011700*
011710 01  DISPLAY-LINE.
011720     05  DISP-MESSAGE             PIC X(45).
011730     05  DISP-VALUE               PIC ZZZ,ZZ9.
011740     05  FILLER                   PIC X(10)  VALUE SPACES.
011750*
011800 01  ERROR-MESSAGE-EL             PIC X(80).
011900*
012000 PROCEDURE DIVISION.
012100*
012200 000-MAINLINE SECTION.
012300*
012400     OPEN INPUT  ORDHDR-IN-FILE
012500                 ORDTRN-IN-FILE.
012600     OPEN OUTPUT ORDHDR-OUT-FILE.
012700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
012800     PERFORM 800-READ-HEADER THRU 800-EXIT.
012900     PERFORM 810-READ-TRANS THRU 810-EXIT.
013000     PERFORM 200-PROCESS-ONE-HEADER THRU 200-EXIT
013100         UNTIL EOF-ORDHDR.
013200     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
013300     CLOSE ORDHDR-IN-FILE
013400           ORDHDR-OUT-FILE
013500           ORDTRN-IN-FILE.
013600     MOVE ZERO TO RETURN-CODE.
013700     GOBACK.
013800*
013900 200-PROCESS-ONE-HEADER.
014000*
014100     ADD 1 TO WS-HDR-READ-CTR.
014200     MOVE 'NO ' TO WS-TRANS-VALID-SW.
014300     IF NOT EOF-ORDTRN
014400           AND OST-ORDER-NUMBER IS EQUAL TO ORD-ORDER-NUMBER
014500        PERFORM 300-APPLY-TRANSITION THRU 300-EXIT
014600        PERFORM 810-READ-TRANS THRU 810-EXIT.
014700     MOVE ORDER-HEADER-RECORD TO ORDHDR-OUT-REC.
014800     WRITE ORDHDR-OUT-REC.
014900     PERFORM 800-READ-HEADER THRU 800-EXIT.
015000*
015100 200-EXIT.
015200     EXIT.
015300*
015400 300-APPLY-TRANSITION.
015500*
015600     MOVE 'NO ' TO WS-TRANS-VALID-SW.
015700     IF ORD-STAT-DRAFT
015800        IF OST-REQUESTED-STATUS IS EQUAL TO 'PENDING_VALIDATION  '
015900           OR OST-REQUESTED-STATUS IS EQUAL TO 'CANCELLED           '
016000           MOVE 'YES' TO WS-TRANS-VALID-SW.
016100     IF ORD-STAT-PEND-VALID
016200        IF OST-REQUESTED-STATUS IS EQUAL TO 'VALIDATED           '
016300           OR OST-REQUESTED-STATUS IS EQUAL TO 'CANCELLED           '
016400           MOVE 'YES' TO WS-TRANS-VALID-SW.
016500     IF ORD-STAT-VALIDATED
016600        IF OST-REQUESTED-STATUS IS EQUAL TO 'IN_PREPARATION      '
016700           OR OST-REQUESTED-STATUS IS EQUAL TO 'CANCELLED           '
016800           MOVE 'YES' TO WS-TRANS-VALID-SW.
016900     IF ORD-STAT-IN-PREP
017000        IF OST-REQUESTED-STATUS IS EQUAL TO 'SHIPPED             '
017100           OR OST-REQUESTED-STATUS IS EQUAL TO 'CANCELLED           '
017200           MOVE 'YES' TO WS-TRANS-VALID-SW.
017300     IF ORD-STAT-SHIPPED
017400        IF OST-REQUESTED-STATUS IS EQUAL TO 'DELIVERED           '
017500           OR OST-REQUESTED-STATUS IS EQUAL TO 'RETURNED            '
017600           MOVE 'YES' TO WS-TRANS-VALID-SW.
017700     IF ORD-STAT-DELIVERED
017800        IF OST-REQUESTED-STATUS IS EQUAL TO 'RETURNED            '
017900           MOVE 'YES' TO WS-TRANS-VALID-SW.
018000*
018100*    ORD-STAT-CANCELLED AND ORD-STAT-RETURNED HAVE NO LEGAL
018200*    TARGET STATUS - WS-TRANS-VALID-SW IS LEFT 'NO ' FOR THEM,
018300*    WHICH ALSO COVERS A SECOND CANCEL REQUEST AGAINST AN
018400*    ORDER THAT IS ALREADY CANCELLED OR AGAINST ONE THAT HAS
018500*    ALREADY BEEN DELIVERED.
018600*
018700     IF TRANS-VALID
018800        MOVE OST-REQUESTED-STATUS TO ORD-STATUS
018900        ADD 1 TO WS-ACCEPT-CTR
019000     ELSE
019100        MOVE 'STATUS CHANGE REJECTED - ILLEGAL TRANSITION FOR '
019200             TO ERROR-MESSAGE-EL
019300        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
019400        ADD 1 TO WS-REJECT-CTR.
019500     IF TRANS-VALID AND ORD-STAT-DELIVERED
019600        PERFORM 350-STAMP-DELIVERY-DATE THRU 350-EXIT.
019800*
019900 300-EXIT.
020000     EXIT.
020100*
020200 350-STAMP-DELIVERY-DATE.
020300*
020400     IF OST-NO-OVERRIDE-DATE
020500        MOVE WS-RUN-DATE TO ORD-DELIVERY-DATE
020600     ELSE
020700        MOVE OST-OVERRIDE-DATE TO ORD-DELIVERY-DATE.
020800*
020900 350-EXIT.
021000     EXIT.
021100*
021200 700-ERROR-DISPLAY.
021300*
021400     DISPLAY ERROR-MESSAGE-EL ' - ORDER ' ORD-ORDER-NUMBER.
021500*
021600 700-EXIT.
021700     EXIT.
021800*
021900 800-READ-HEADER.
022000*
022100     READ ORDHDR-IN-FILE
022200         AT END MOVE 'YES' TO WS-EOF-ORDHDR-SW
022300                GO TO 800-EXIT.
022400*
022500 800-EXIT.
022600     EXIT.
022700*
022800 810-READ-TRANS.
022900*
023000     READ ORDTRN-IN-FILE
023100         AT END MOVE 'YES' TO WS-EOF-ORDTRN-SW
023200                GO TO 810-EXIT.
023300*
023400 810-EXIT.
023500     EXIT.
023600*
023700 900-DISPLAY-PROG-DIAG.
023800*
023810     DISPLAY '****     ORDSTAT RUNNING     ****'.
023820     MOVE 'ORDER HEADERS READ                          ' TO
023830          DISP-MESSAGE.
023840     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
023850     DISPLAY DISPLAY-LINE.
023860     MOVE 'TRANSITIONS ACCEPTED                        ' TO
023870          DISP-MESSAGE.
023880     MOVE WS-ACCEPT-CTR TO DISP-VALUE.
023890     DISPLAY DISPLAY-LINE.
023900     MOVE 'TRANSITIONS REJECTED                        ' TO
023910          DISP-MESSAGE.
023920     MOVE WS-REJECT-CTR TO DISP-VALUE.
023930     DISPLAY DISPLAY-LINE.
024300     DISPLAY '****     ORDSTAT EOJ         ****'.
024400*
024500 900-EXIT.
024600     EXIT.
024700*
024800* END OF PROGRAM ORDSTAT.
