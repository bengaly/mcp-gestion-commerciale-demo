000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODAVL.
000300 AUTHOR.        R. W. BRANNIGAN.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  11/03/88.
000600 DATE-COMPILED. 11/03/88.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          LISTS THE PRODUCT CATALOG ITEMS CURRENTLY AVAILABLE
001300*          FOR ORDER-TAKING.  A PRODUCT IS "AVAILABLE" WHEN ITS
001400*          MASTER-RECORD STATUS IS ACTIVE - PRODUCTS THAT ARE
001500*          INACTIVE OR DISCONTINUED ARE SKIPPED.  ORDER ENTRY
001600*          AND THE CREDIT-CHECK SUBROUTINE BOTH TEST THE SAME
001700*          PROD-STATUS FLAG ON-LINE; THIS JOB IS THE OVERNIGHT
001800*          BATCH LISTING OF THE SAME CONDITION FOR THE SALES
001900*          DESK AND FOR THE CATALOG PRINTING VENDOR.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300******************************************************************
002400*    11/03/88  RWB  INITIAL VERSION (REQ 4471).
002500*    09/14/94  RWB  ADDED PROD-CATEGORY TO THE DETAIL LINE SO
002600*              SALES CAN SEE THE PRODUCT MIX BY CATEGORY
002700*              WITHOUT A SEPARATE EXTRACT (REQ 5082).
002800*    06/02/99  LDK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002900*              PROGRAM OTHER THAN THE RUN-DATE STAMP ON THE
003000*              REPORT HEADING, WHICH IS ALREADY 4-DIGIT YEAR.
003100*              NO CHANGE REQUIRED.
003200*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP
003300*              STANDARD (REQ 9117).
003350*    07/19/05  RWB  WS-PROD-READ-CTR MOVED TO A 77-LEVEL AND
003360*              900-DISPLAY-PROG-DIAG NOW REPORTS ACTUAL RUN
003370*              COUNTS INSTEAD OF BANNER TEXT ONLY (REQ 9803).
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS VALID-CATEGORY-CLASS IS 'A' THRU 'Z'
004200     UPSI-0 IS PA-DIAGNOSTIC-SWITCH.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600     SELECT PRODUCT-FILE    ASSIGN TO UT-S-PRODUCT
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS  IS WS-PRODUCT-STATUS.
004900*
005000     SELECT ACTVPROD-RPT-FILE ASSIGN TO UT-S-PRODRPT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS WS-PRODRPT-STATUS.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  PRODUCT-FILE
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS PRODUCT-RECORD.
006100     COPY OEIPROD.
006200*
006300 FD  ACTVPROD-RPT-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 100 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS PRODRPT-OUTPUT-LINE.
006900 01  PRODRPT-OUTPUT-LINE              PIC X(100).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300 01  FILE-STATUS-CODES.
007400     05  WS-PRODUCT-STATUS        PIC XX     VALUE '00'.
007500     05  WS-PRODRPT-STATUS        PIC XX     VALUE '00'.
007600     05  FILLER                   PIC X(16)  VALUE SPACES.
007700*
007800 01  PROGRAM-INDICATOR-SWITCHES.
007900     05  WS-EOF-PRODUCT-SW        PIC X(3)   VALUE 'NO '.
008000         88  EOF-PRODUCT                      VALUE 'YES'.
008100     05  FILLER                   PIC X(17)  VALUE SPACES.
008200*
008300 01  WS-REPORT-CONTROLS.
008400     05  WS-PAGE-COUNT            PIC S9(3)  COMP-3 VALUE ZERO.
008500     05  WS-LINES-PER-PAGE        PIC S9(2)  VALUE +50.
008600     05  WS-LINES-USED            PIC S9(2)  VALUE +51.
008700     05  FILLER                   PIC X(10)  VALUE SPACES.
008800*
008900 01  WS-DATE-WORK-AREA.
009000     05  WS-TODAY-DATE            PIC 9(8)       VALUE ZERO.
009100     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
009200         10  WS-TODAY-YYYY        PIC 9(4).
009300         10  WS-TODAY-MM          PIC 9(2).
009400         10  WS-TODAY-DD          PIC 9(2).
009450     05  FILLER                   PIC X(10)      VALUE SPACES.
009500*
009600 01  WS-COUNTER-WORK-AREA.
010000     05  WS-AVAIL-CTR             PIC S9(7)      COMP-3 VALUE ZERO.
010100     05  WS-SKIPPED-CTR           PIC S9(7)      COMP-3 VALUE ZERO.
010200     05  WS-SKIPPED-CTR-ALT REDEFINES WS-SKIPPED-CTR
010300                                  PIC S9(4)V9(3) COMP-3.
010350     05  FILLER                   PIC X(10)      VALUE SPACES.
010360*
010370*    RWB 07/19/05 - PROD-READ COUNT PULLED OUT TO A STANDALONE
010380*    77-LEVEL PER THE NEW SHOP CONVENTION (REQ 9803).
010390 77  WS-PROD-READ-CTR             PIC S9(7)      COMP-3 VALUE ZERO.
010395 77  WS-PROD-READ-CTR-ALT REDEFINES WS-PROD-READ-CTR
010396                                  PIC S9(4)V9(3) COMP-3.
010400*
010410 01  DISPLAY-LINE.
010420     05  DISP-MESSAGE             PIC X(45).
010430     05  DISP-VALUE               PIC ZZZ,ZZ9.
010440     05  FILLER                   PIC X(10)  VALUE SPACES.
010450*
010500* PROGRAM REPORT LINES.
010600*
010700 01  HL-HEADER-1.
010800     05  FILLER            PIC X(1)   VALUE SPACES.
010900     05  FILLER            PIC X(15)  VALUE 'REPORT NO 31080'.
011000     05  FILLER            PIC X(15)  VALUE SPACES.
011100     05  FILLER            PIC X(27)  VALUE
011200                 'AVAILABLE PRODUCTS AS OF '.
011300     05  RPT-DATE          PIC X(8).
011400     05  FILLER            PIC X(19)  VALUE SPACES.
011500     05  FILLER            PIC X(5)   VALUE 'PAGE '.
011600     05  RPT-PAGE-NO       PIC ZZZ.
011700     05  FILLER            PIC X(7)   VALUE SPACES.
011800*
011900 01  HL-HEADER-2.
012000     05  FILLER            PIC X(1)   VALUE SPACES.
012100     05  FILLER            PIC X(21)  VALUE 'PRODUCT CODE'.
012200     05  FILLER            PIC X(41)  VALUE 'PRODUCT NAME'.
012300     05  FILLER            PIC X(13)  VALUE 'CATEGORY'.
012400     05  FILLER            PIC X(15)  VALUE 'UNIT PRICE'.
012500     05  FILLER            PIC X(9)   VALUE 'STOCK QTY'.
012600*
012700 01  DL-DETAIL.
012800     05  FILLER            PIC X(1)   VALUE SPACES.
012900     05  PROD-CODE-DL      PIC X(20).
013000     05  FILLER            PIC X(1)   VALUE SPACES.
013100     05  PROD-NAME-DL      PIC X(40).
013200     05  FILLER            PIC X(1)   VALUE SPACES.
013300     05  PROD-CATEGORY-DL  PIC X(12).
013400     05  FILLER            PIC X(1)   VALUE SPACES.
013500     05  PROD-PRICE-DL     PIC Z,ZZZ,ZZ9.99-.
013600     05  FILLER            PIC X(1)   VALUE SPACES.
013700     05  PROD-STOCK-DL     PIC ZZZZ9.
013800     05  FILLER            PIC X(5)   VALUE SPACES.
013900*
014000 01  ERROR-MESSAGE-EL             PIC X(80).
014100*
014200 PROCEDURE DIVISION.
014300*
014400 000-MAINLINE SECTION.
014500*
014600     OPEN INPUT  PRODUCT-FILE.
014700     OPEN OUTPUT ACTVPROD-RPT-FILE.
014800     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
014900     MOVE WS-TODAY-DATE TO RPT-DATE.
015000     PERFORM 800-READ-PRODUCT THRU 800-EXIT.
015100     PERFORM 100-PROCESS-ONE-PRODUCT THRU 100-EXIT
015200         UNTIL EOF-PRODUCT.
015300     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
015400     CLOSE PRODUCT-FILE
015500           ACTVPROD-RPT-FILE.
015600     MOVE ZERO TO RETURN-CODE.
015700     GOBACK.
015800*
015900 100-PROCESS-ONE-PRODUCT.
016000*
016100     ADD 1 TO WS-PROD-READ-CTR.
016200     IF PROD-STAT-ACTIVE
016300        ADD 1 TO WS-AVAIL-CTR
016400        PERFORM 150-WRITE-DETAIL-LINE THRU 150-EXIT
016500     ELSE
016600        ADD 1 TO WS-SKIPPED-CTR.
016700     PERFORM 800-READ-PRODUCT THRU 800-EXIT.
016800*
016900 100-EXIT.
017000     EXIT.
017100*
017200 150-WRITE-DETAIL-LINE.
017300*
017400     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
017500        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
017600           PERFORM 955-HEADINGS THRU 955-EXIT.
017700     MOVE SPACES TO DL-DETAIL.
017800     MOVE PROD-CODE            TO PROD-CODE-DL.
017900     MOVE PROD-NAME            TO PROD-NAME-DL.
018000     MOVE PROD-CATEGORY        TO PROD-CATEGORY-DL.
018100     MOVE PROD-UNIT-PRICE      TO PROD-PRICE-DL.
018200     MOVE PROD-STOCK-QTY       TO PROD-STOCK-DL.
018300     WRITE PRODRPT-OUTPUT-LINE FROM DL-DETAIL
018400         AFTER ADVANCING 1 LINE.
018500     ADD 1 TO WS-LINES-USED.
018600*
018700 150-EXIT.
018800     EXIT.
018900*
019000 700-ERROR-DISPLAY.
019100*
019200     DISPLAY '**** PRODAVL ERROR **** ' ERROR-MESSAGE-EL.
019300*
019400 700-EXIT.
019500     EXIT.
019600*
019700 800-READ-PRODUCT.
019800*
019900     READ PRODUCT-FILE
020000         AT END MOVE 'YES' TO WS-EOF-PRODUCT-SW
020100                GO TO 800-EXIT.
020200*
020300 800-EXIT.
020400     EXIT.
020500*
020600 900-DISPLAY-PROG-DIAG.
020700*
020800     DISPLAY '****     PRODAVL RUNNING     ****'.
020810     MOVE 'PRODUCT MASTER RECORDS READ             ' TO
020820         DISP-MESSAGE.
020830     MOVE WS-PROD-READ-CTR TO DISP-VALUE.
020840     DISPLAY DISPLAY-LINE.
020850     MOVE 'PRODUCTS AVAILABLE                      ' TO
020860         DISP-MESSAGE.
020870     MOVE WS-AVAIL-CTR TO DISP-VALUE.
020880     DISPLAY DISPLAY-LINE.
020890     MOVE 'PRODUCTS SKIPPED                        ' TO
020891         DISP-MESSAGE.
020892     MOVE WS-SKIPPED-CTR TO DISP-VALUE.
020893     DISPLAY DISPLAY-LINE.
021100     DISPLAY '****     PRODAVL EOJ         ****'.
021200*
021300 900-EXIT.
021400     EXIT.
021500*
021600 955-HEADINGS.
021700*
021800     ADD 1 TO WS-PAGE-COUNT.
021900     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
022000     WRITE PRODRPT-OUTPUT-LINE FROM HL-HEADER-1
022100         AFTER ADVANCING PAGE.
022200     MOVE 1 TO WS-LINES-USED.
022300     WRITE PRODRPT-OUTPUT-LINE FROM HL-HEADER-2
022400         AFTER ADVANCING 2 LINES.
022500     ADD 2 TO WS-LINES-USED.
022600*
022700 955-EXIT.
022800     EXIT.
022900*
023000* END OF PROGRAM PRODAVL.
