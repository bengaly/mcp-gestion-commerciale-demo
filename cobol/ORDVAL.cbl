000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDVAL.
000300 AUTHOR.        R. W. BRANNIGAN.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  04/09/86.
000600 DATE-COMPILED. 04/09/86.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          PROGRAM VALIDATES ORDERS BEFORE THEY ARE RELEASED TO
001300*          THE SHIPPING CYCLE.  LOADS THE CUSTOMER MASTER INTO
001400*          A SEARCH TABLE, SCANS THE INVOICE HEADER FILE ONCE
001500*          TO BUILD EACH CUSTOMER'S OUTSTANDING BALANCE, THEN
001600*          READS THE ORDER HEADER AND ORDER LINE FILES (BOTH
001700*          ASCENDING BY ORDER NUMBER) TO APPLY THE VALIDATION
001800*          GATES.  ALL ERRORS AND WARNINGS ARE DISPLAYED TO
001900*          SYSOUT - THERE IS NO SEPARATE VALIDATION REPORT
002000*          DATA SET.
002100*
002200*          INPUT FILES  - CUSTOMER.DAT
002300*                         INVOICE-HDR.DAT
002400*                         ORDER-HDR.DAT
002500*                         ORDER-LINE.DAT
002600*
002700******************************************************************
002800*    CHANGE LOG
002900******************************************************************
003000*    04/09/86  RWB  INITIAL VERSION.
003100*    02/18/89  RWB  ADDED THE OUTSTANDING-BALANCE PRE-SCAN OF
003200*                   THE INVOICE FILE SO THE CREDIT CHECK DOES
003300*                   NOT HAVE TO RE-READ INVOICE-HDR PER ORDER.
003400*    04/02/96  JWS  CALLS CUSTCHK FOR THE CREDIT GATE AND
003500*                   LINCALC FOR THE ESTIMATED-TOTAL COMPUTE
003600*                   (REQ 6402).
003700*    08/14/97  JWS  ADDED THE TWO NON-BLOCKING WARNINGS (LARGE
003800*                   ORDER, BLANK SHIP-TO ADDRESS) (REQ 7008).
003900*    06/02/99  LDK  Y2K REVIEW - NO DATE FIELDS TESTED IN THIS
004000*                   PROGRAM, NO CHANGE REQUIRED.
004100*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP
004200*                   STANDARD (REQ 9117).
004250*    07/19/05  RWB  900-DISPLAY-PROG-DIAG NOW REPORTS ACTUAL
004260*                   READ/VALID/REJECT COUNTS INSTEAD OF BANNER
004270*                   TEXT ONLY (REQ 9803).
004280*    08/09/05  RWB  230-PROCESS-ORDER-LINES WAS RUNNING EVEN
004285*                   WHEN THE CUSTOMER WAS NOT FOUND, CAUSING
004290*                   LINE ERRORS TO BE LOGGED FOR AN ORDER THAT
004295*                   WAS ALREADY REJECTED.  MOVED INTO THE ELSE
004297*                   ARM OF THE CUSTOMER-FOUND CHECK SO LINE
004298*                   VALIDATION ONLY RUNS AFTER A CUSTOMER MATCH
004299*                   (REQ 9844).
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
005100     UPSI-0 IS OV-DIAGNOSTIC-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT CUSTMST-FILE    ASSIGN TO UT-S-CUSTMST
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS WS-CUSTMST-STATUS.
005800*
005900     SELECT INVHDR-FILE     ASSIGN TO UT-S-INVHDRI
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-INVHDR-STATUS.
006200*
006300     SELECT ORDHDR-IN-FILE  ASSIGN TO UT-S-ORDHDRI
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS WS-ORDHDRI-STATUS.
006600*
006700     SELECT ORDLIN-IN-FILE  ASSIGN TO UT-S-ORDLINI
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-ORDLINI-STATUS.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  CUSTMST-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS CUSTOMER-RECORD.
007800     COPY OEICUST.
007900*
008000 FD  INVHDR-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS INVOICE-HEADER-RECORD.
008400     COPY OEIINVH.
008500*
008600 FD  ORDHDR-IN-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS ORDER-HEADER-RECORD.
009000     COPY OEIORDH.
009100*
009200 FD  ORDLIN-IN-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS ORDER-LINE-RECORD.
009600     COPY OEIORDL.
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 01  FILE-STATUS-CODES.
010100     05  WS-CUSTMST-STATUS        PIC XX     VALUE '00'.
010200     05  WS-INVHDR-STATUS         PIC XX     VALUE '00'.
010300     05  WS-ORDHDRI-STATUS        PIC XX     VALUE '00'.
010400     05  WS-ORDLINI-STATUS        PIC XX     VALUE '00'.
010450     05  FILLER                   PIC X(14)  VALUE SPACES.
010500*
010600 01  PROGRAM-INDICATOR-SWITCHES.
010700     05  WS-EOF-CUSTMST-SW        PIC X(3)   VALUE 'NO '.
010800         88  EOF-CUSTMST                      VALUE 'YES'.
010900     05  WS-EOF-INVHDR-SW         PIC X(3)   VALUE 'NO '.
011000         88  EOF-INVHDR                       VALUE 'YES'.
011100     05  WS-EOF-ORDHDR-SW         PIC X(3)   VALUE 'NO '.
011200         88  EOF-ORDHDR                       VALUE 'YES'.
011300     05  WS-EOF-ORDLIN-SW         PIC X(3)   VALUE 'NO '.
011400         88  EOF-ORDLIN                       VALUE 'YES'.
011500     05  WS-CUST-FOUND-SW         PIC X(3)   VALUE SPACES.
011600         88  CUST-FOUND                       VALUE 'YES'.
011700         88  CUST-NOT-FOUND                   VALUE 'NO '.
011750     05  FILLER                   PIC X(13)  VALUE SPACES.
011800*
011900     COPY OEICTAB.
012000*
012100 01  WS-DATE-WORK-AREA.
012200     05  WS-TODAY-DATE            PIC 9(8)       VALUE ZERO.
012300     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
012400         10  WS-TODAY-YYYY        PIC 9(4).
012500         10  WS-TODAY-MM          PIC 9(2).
012600         10  WS-TODAY-DD          PIC 9(2).
012650     05  FILLER                   PIC X(10)      VALUE SPACES.
012700*
012800 01  WS-AMOUNT-WORK-AREA.
012900     05  WS-ESTIMATED-TOTAL       PIC S9(7)V9(2) COMP-3 VALUE ZERO.
013000     05  WS-ESTIMATED-TOTAL-ALT REDEFINES WS-ESTIMATED-TOTAL
013100                                  PIC S9(9)      COMP-3.
013150     05  FILLER                   PIC X(10)      VALUE SPACES.
013200*
013300 01  WS-COUNTER-WORK-AREA.
013400     05  WS-ORD-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
013500     05  WS-ORD-READ-CTR-ALT REDEFINES WS-ORD-READ-CTR
013600                                  PIC S9(4)V9(3) COMP-3.
013700     05  WS-ORD-VALID-CTR         PIC S9(7)      COMP-3 VALUE ZERO.
013800     05  WS-ORD-REJECT-CTR        PIC S9(7)      COMP-3 VALUE ZERO.
013900     05  WS-ERROR-COUNT           PIC S9(3)      COMP-3 VALUE ZERO.
014000     05  WS-WARNING-COUNT         PIC S9(3)      COMP-3 VALUE ZERO.
014100     05  WS-LINE-COUNT            PIC S9(3)      COMP-3 VALUE ZERO.
014150     05  FILLER                   PIC X(10)      VALUE SPACES.
014200*
014210 01  DISPLAY-LINE.
014220     05  DISP-MESSAGE             PIC X(45).
014230     05  DISP-VALUE               PIC ZZZ,ZZ9.
014240     05  FILLER                   PIC X(10)  VALUE SPACES.
014250*
014300 01  WS-CURRENT-ORDER-NO          PIC X(20)      VALUE SPACES.
014400*
014500 01  LS-LINE-PARMS.
014600     05  LS-QUANTITY              PIC S9(5)      COMP-3.
014700     05  LS-UNIT-PRICE            PIC S9(7)V9(2) COMP-3.
014800     05  LS-DISCOUNT-PCT          PIC S9(3)V9(2) COMP-3.
014900     05  LS-LINE-TOTAL            PIC S9(7)V9(2) COMP-3.
014950     05  FILLER                   PIC X(10)      VALUE SPACES.
015000*
015100 01  CC-CREDIT-CHECK-PARMS.
015200     05  CC-CUST-STATUS           PIC X(10).
015300     05  CC-CUST-CREDIT-LIMIT     PIC S9(7)V9(2) COMP-3.
015400     05  CC-CUST-LIMIT-SET        PIC X.
015500     05  CC-OUTSTANDING-AMT       PIC S9(7)V9(2) COMP-3.
015600     05  CC-NEW-ORDER-AMT         PIC S9(7)V9(2) COMP-3.
015700     05  CC-RESULT-CODE           PIC X.
015800         88  CC-ACCEPT                    VALUE 'A'.
015900         88  CC-REJECT                    VALUE 'R'.
015950     05  FILLER                   PIC X(10)      VALUE SPACES.
016000*
016100 01  ERROR-MESSAGE-EL                PIC X(80).
016200*
016300 PROCEDURE DIVISION.
016400*
016500 000-MAINLINE SECTION.
016600*
016700     OPEN INPUT  CUSTMST-FILE
016800               INVHDR-FILE
016900               ORDHDR-IN-FILE
017000               ORDLIN-IN-FILE.
017100     PERFORM 100-LOAD-CUSTOMER-TABLE THRU 100-EXIT.
017200     PERFORM 150-ACCUM-OUTSTANDING THRU 150-EXIT.
017300     PERFORM 800-READ-ORDER-HDR THRU 800-EXIT.
017400     PERFORM 810-READ-ORDER-LINE THRU 810-EXIT.
017500     PERFORM 200-VALIDATE-ONE-ORDER THRU 200-EXIT
017600         UNTIL EOF-ORDHDR.
017700     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
017800     CLOSE CUSTMST-FILE
017900           INVHDR-FILE
018000           ORDHDR-IN-FILE
018100           ORDLIN-IN-FILE.
018200     MOVE ZERO TO RETURN-CODE.
018300     GOBACK.
018400*
018500 100-LOAD-CUSTOMER-TABLE.
018600*
018700     MOVE ZERO TO CT-TABLE-COUNT.
018800     PERFORM 110-READ-CUSTOMER THRU 110-EXIT.
018900     PERFORM 120-ADD-TABLE-ENTRY THRU 120-EXIT
019000         UNTIL EOF-CUSTMST.
019100*
019200 100-EXIT.
019300     EXIT.
019400*
019500 110-READ-CUSTOMER.
019600*
019700     READ CUSTMST-FILE
019800         AT END MOVE 'YES' TO WS-EOF-CUSTMST-SW
019900                GO TO 110-EXIT.
020000*
020100 110-EXIT.
020200     EXIT.
020300*
020400 120-ADD-TABLE-ENTRY.
020500*
020600     ADD 1 TO CT-TABLE-COUNT.
020700     SET CT-INDEX TO CT-TABLE-COUNT.
020800     MOVE CUST-CODE          TO CT-CUST-CODE (CT-INDEX).
020900     MOVE CUST-COMPANY-NAME  TO CT-CUST-NAME (CT-INDEX).
021000     MOVE CUST-STATUS        TO CT-CUST-STATUS (CT-INDEX).
021100     MOVE CUST-SEGMENT       TO CT-CUST-SEGMENT (CT-INDEX).
021200     MOVE CUST-CREDIT-LIMIT  TO CT-CUST-CREDIT-LIMIT (CT-INDEX).
021300     MOVE CUST-CREDIT-LIMIT-SET TO CT-CUST-LIMIT-SET (CT-INDEX).
021400     MOVE ZERO               TO CT-CUST-OUTSTANDING (CT-INDEX).
021500     PERFORM 110-READ-CUSTOMER THRU 110-EXIT.
021600*
021700 120-EXIT.
021800     EXIT.
021900*
022000 150-ACCUM-OUTSTANDING.
022100*
022200     PERFORM 160-READ-INVOICE THRU 160-EXIT.
022300     PERFORM 170-ADD-OUTSTANDING THRU 170-EXIT
022400         UNTIL EOF-INVHDR.
022500*
022600 150-EXIT.
022700     EXIT.
022800*
022900 160-READ-INVOICE.
023000*
023100     READ INVHDR-FILE
023200         AT END MOVE 'YES' TO WS-EOF-INVHDR-SW
023300                GO TO 160-EXIT.
023400*
023500 160-EXIT.
023600     EXIT.
023700*
023800 170-ADD-OUTSTANDING.
023900*
024000     IF NOT INV-STAT-PAID AND NOT INV-STAT-CANCELLED
024200        SET CT-INDEX TO 1
024300        SEARCH CUSTOMER-TAB-ENTRY
024400            AT END
024500                NEXT SENTENCE
024600            WHEN CT-CUST-CODE (CT-INDEX) IS EQUAL TO
024700                           INV-CUSTOMER-CODE
024800                ADD INV-REMAINING-AMT
024900                    TO CT-CUST-OUTSTANDING (CT-INDEX).
025000     PERFORM 160-READ-INVOICE THRU 160-EXIT.
025100*
025200 170-EXIT.
025300     EXIT.
025400*
025500 200-VALIDATE-ONE-ORDER.
025600*
025700     MOVE ORD-ORDER-NUMBER TO WS-CURRENT-ORDER-NO.
025800     MOVE ZERO TO WS-ERROR-COUNT, WS-WARNING-COUNT,
025900                  WS-ESTIMATED-TOTAL, WS-LINE-COUNT.
026000     ADD 1 TO WS-ORD-READ-CTR.
026100     PERFORM 210-FIND-CUSTOMER THRU 210-EXIT.
026200     IF CUST-NOT-FOUND
026300        MOVE 'ORDER REJECTED - CUSTOMER NOT FOUND' TO
026400             ERROR-MESSAGE-EL
026500        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
026600        ADD 1 TO WS-ERROR-COUNT
026700     ELSE
026800        PERFORM 220-CHECK-CUSTOMER-STATUS THRU 220-EXIT
026900        PERFORM 230-PROCESS-ORDER-LINES THRU 230-EXIT.
027000     IF CUST-FOUND
027100        PERFORM 240-CHECK-LINE-COUNT THRU 240-EXIT
027200        PERFORM 250-CREDIT-CHECK THRU 250-EXIT
027300        PERFORM 260-CHECK-WARNINGS THRU 260-EXIT.
027400     PERFORM 280-DISPLAY-RESULT THRU 280-EXIT.
027500     PERFORM 800-READ-ORDER-HDR THRU 800-EXIT.
027600*
027700 200-EXIT.
027800     EXIT.
027900*
028000 210-FIND-CUSTOMER.
028100*
028200     MOVE 'NO ' TO WS-CUST-FOUND-SW.
028300     SET CT-INDEX TO 1.
028400     SEARCH CUSTOMER-TAB-ENTRY
028500         AT END
028600             MOVE 'NO ' TO WS-CUST-FOUND-SW
028700         WHEN CT-CUST-CODE (CT-INDEX) IS EQUAL TO
028800                        ORD-CUSTOMER-CODE
028900             MOVE 'YES' TO WS-CUST-FOUND-SW.
029000*
029100 210-EXIT.
029200     EXIT.
029300*
029400 220-CHECK-CUSTOMER-STATUS.
029500*
029600     IF CT-CUST-STATUS (CT-INDEX) IS NOT EQUAL TO 'ACTIVE    '
029700        MOVE 'ORDER ERROR - CUSTOMER NOT ACTIVE' TO
029800             ERROR-MESSAGE-EL
029900        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
030000        ADD 1 TO WS-ERROR-COUNT.
030100*
030200 220-EXIT.
030300     EXIT.
030400*
030500 230-PROCESS-ORDER-LINES.
030600*
030700     PERFORM 232-PROCESS-ONE-LINE THRU 232-EXIT
030800         UNTIL EOF-ORDLIN
030900            OR OL-ORDER-NUMBER IS NOT EQUAL TO WS-CURRENT-ORDER-NO.
031000*
031100 230-EXIT.
031200     EXIT.
031300*
031400 232-PROCESS-ONE-LINE.
031500*
031600     ADD 1 TO WS-LINE-COUNT.
031700     IF OL-QUANTITY IS NOT GREATER THAN ZERO
031800        MOVE 'ORDER ERROR - LINE QUANTITY NOT POSITIVE' TO
031900             ERROR-MESSAGE-EL
032000        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
032100        ADD 1 TO WS-ERROR-COUNT.
032200     IF OL-UNIT-PRICE IS NOT GREATER THAN ZERO
032300        MOVE 'ORDER ERROR - LINE UNIT PRICE NOT POSITIVE' TO
032400             ERROR-MESSAGE-EL
032500        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
032600        ADD 1 TO WS-ERROR-COUNT.
032700     MOVE OL-QUANTITY     TO LS-QUANTITY.
032800     MOVE OL-UNIT-PRICE   TO LS-UNIT-PRICE.
032900     MOVE OL-DISCOUNT-PCT TO LS-DISCOUNT-PCT.
033000     CALL 'LINCALC' USING LS-LINE-PARMS.
033100     ADD LS-LINE-TOTAL TO WS-ESTIMATED-TOTAL.
033200     PERFORM 810-READ-ORDER-LINE THRU 810-EXIT.
033300*
033400 232-EXIT.
033500     EXIT.
033600*
033700 240-CHECK-LINE-COUNT.
033800*
033900     IF WS-LINE-COUNT IS EQUAL TO ZERO
034000        MOVE 'ORDER ERROR - ORDER MUST CONTAIN AT LEAST ONE LINE'
034100             TO ERROR-MESSAGE-EL
034200        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
034300        ADD 1 TO WS-ERROR-COUNT.
034400*
034500 240-EXIT.
034600     EXIT.
034700*
034800 250-CREDIT-CHECK.
034900*
035000     IF WS-LINE-COUNT IS EQUAL TO ZERO
035100        GO TO 250-EXIT.
035200     MOVE CT-CUST-STATUS (CT-INDEX)       TO CC-CUST-STATUS.
035300     MOVE CT-CUST-CREDIT-LIMIT (CT-INDEX) TO CC-CUST-CREDIT-LIMIT.
035400     MOVE CT-CUST-LIMIT-SET (CT-INDEX)    TO CC-CUST-LIMIT-SET.
035500     MOVE CT-CUST-OUTSTANDING (CT-INDEX)  TO CC-OUTSTANDING-AMT.
035600     MOVE WS-ESTIMATED-TOTAL              TO CC-NEW-ORDER-AMT.
035700     CALL 'CUSTCHK' USING CC-CREDIT-CHECK-PARMS.
035800     IF CC-REJECT
035900        MOVE 'ORDER ERROR - CREDIT LIMIT EXCEEDED' TO
036000             ERROR-MESSAGE-EL
036100        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
036200        ADD 1 TO WS-ERROR-COUNT.
036300*
036400 250-EXIT.
036500     EXIT.
036600*
036700 260-CHECK-WARNINGS.
036800*
036900     IF WS-ESTIMATED-TOTAL IS GREATER THAN 10000.00
037000        MOVE 'ORDER WARNING - ESTIMATED TOTAL EXCEEDS 10,000.00'
037100             TO ERROR-MESSAGE-EL
037200        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
037300        ADD 1 TO WS-WARNING-COUNT.
037400     IF ORD-SHIPPING-ADDR IS EQUAL TO SPACES
037500        MOVE 'ORDER WARNING - SHIPPING ADDRESS IS BLANK' TO
037600             ERROR-MESSAGE-EL
037700        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
037800        ADD 1 TO WS-WARNING-COUNT.
037900*
038000 260-EXIT.
038100     EXIT.
038200*
038300 280-DISPLAY-RESULT.
038400*
038500     IF WS-ERROR-COUNT IS EQUAL TO ZERO
038600        ADD 1 TO WS-ORD-VALID-CTR
038700        DISPLAY 'ORDER ' WS-CURRENT-ORDER-NO ' IS VALID'
038800     ELSE
038900        ADD 1 TO WS-ORD-REJECT-CTR
039000        DISPLAY 'ORDER ' WS-CURRENT-ORDER-NO ' IS REJECTED'.
039100*
039200 280-EXIT.
039300     EXIT.
039400*
039500 700-ERROR-DISPLAY.
039600*
039700     DISPLAY ERROR-MESSAGE-EL.
039800*
039900 700-EXIT.
040000     EXIT.
040100*
040200 800-READ-ORDER-HDR.
040300*
040400     READ ORDHDR-IN-FILE
040500         AT END MOVE 'YES' TO WS-EOF-ORDHDR-SW
040600                GO TO 800-EXIT.
040700*
040800 800-EXIT.
040900     EXIT.
041000*
041100 810-READ-ORDER-LINE.
041200*
041300     READ ORDLIN-IN-FILE
041400         AT END MOVE 'YES' TO WS-EOF-ORDLIN-SW
041500                GO TO 810-EXIT.
041600*
041700 810-EXIT.
041800     EXIT.
041900*
042000 900-DISPLAY-PROG-DIAG.
042100*
042110     DISPLAY '****     ORDVAL RUNNING      ****'.
042120     MOVE 'ORDERS READ                                 ' TO
042130          DISP-MESSAGE.
042140     MOVE WS-ORD-READ-CTR TO DISP-VALUE.
042150     DISPLAY DISPLAY-LINE.
042160     MOVE 'ORDERS VALID                                ' TO
042170          DISP-MESSAGE.
042180     MOVE WS-ORD-VALID-CTR TO DISP-VALUE.
042190     DISPLAY DISPLAY-LINE.
042200     MOVE 'ORDERS REJECTED                             ' TO
042210          DISP-MESSAGE.
042220     MOVE WS-ORD-REJECT-CTR TO DISP-VALUE.
042230     DISPLAY DISPLAY-LINE.
042600     DISPLAY '****     ORDVAL EOJ          ****'.
042700*
042800 900-EXIT.
042900     EXIT.
043000*
043100* END OF PROGRAM ORDVAL.
