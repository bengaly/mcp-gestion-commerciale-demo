000100******************************************************************
000200*    OEIORDL  -  ORDER LINE RECORD LAYOUT                        *
000300*    ONE ENTRY PER LINE WITHIN AN ORDER, SOURCE IS ORDER-LINE.   *
000400*    DAT, KEYED BY OL-ORDER-NUMBER + OL-LINE-NO, ASCENDING       *
000500*    SEQUENCE WITHIN THE PARENT ORDER.                          *
000600*                                                                *
000700*    CHANGED:  11/30/95  JWS  OL-DISCOUNT-PCT ADDED SO SALES     *
000800*              COULD QUOTE PER-LINE DISCOUNTS (REQ 6190).        *
000900******************************************************************
001000 01  ORDER-LINE-RECORD.
001100     05  OL-ORDER-NUMBER          PIC X(20).
001200     05  OL-LINE-NO               PIC 9(3).
001300     05  OL-PRODUCT-CODE          PIC X(20).
001400     05  OL-PRODUCT-NAME          PIC X(40).
001500     05  OL-QUANTITY              PIC S9(5)      COMP-3.
001600     05  OL-UNIT-PRICE            PIC S9(7)V9(2) COMP-3.
001700     05  OL-DISCOUNT-PCT          PIC S9(3)V9(2) COMP-3.
001800     05  OL-LINE-TOTAL            PIC S9(7)V9(2) COMP-3.
001900     05  FILLER                   PIC X(21).
002000*
002100*    ALTERNATE VIEW - COMBINED ORDER/LINE KEY FOR SORT-KEY AND
002200*    BREAK-LOGIC COMPARES WITHOUT TOUCHING THE DETAIL FIELDS.
002300 01  ORDER-LINE-KEY-VIEW REDEFINES ORDER-LINE-RECORD.
002400     05  OL-FULL-KEY              PIC X(23).
002500     05  FILLER                   PIC X(97).
