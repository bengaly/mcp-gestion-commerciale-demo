000100******************************************************************
000200*    OEIITAB  -  IN-MEMORY INVOICE HEADER TABLE                   *
000300*    LOADED ONCE FROM INVOICE-HDR.DAT AT PROGRAM START-UP, IN     *
000400*    FILE ORDER, SO A PAYMENT TRANSACTION STREAM (WHICH ARRIVES   *
000500*    IN NO PARTICULAR INVOICE-NUMBER SEQUENCE) CAN BE APPLIED     *
000600*    AGAINST ANY INVOICE WITHOUT A RE-PASS OF THE MASTER FILE     *
000700*    PER TRANSACTION.  REWRITTEN BACK OUT TO INVOICE-HDR.DAT IN   *
000800*    THE SAME ORDER ONCE ALL TRANSACTIONS HAVE BEEN APPLIED.      *
000900*                                                                *
001000*    CHANGED:  05/17/98  RWB  RAISED TABLE SIZE FROM 1500 TO      *
001100*              2000 ENTRIES TO MATCH THE CUSTOMER TABLE GROWTH    *
001200*              PROJECTION (REQ 7744).                             *
001220*              08/09/05  RWB  ADDED IT-PAID-AMT-SET AND            *
001230*              IT-DUE-DATE-SET SO PAYPOST CAN CARRY FORWARD        *
001240*              WHETHER THOSE FIELDS WERE ACTUALLY POPULATED        *
001250*              INSTEAD OF FORCING THEM BACK TO 'NOT SET' ON        *
001260*              EVERY REWRITE (REQ 9844).                          *
001300******************************************************************
001400 01  INVOICE-TABLE.
001500     05  IT-TABLE-COUNT           PIC S9(4)      COMP  VALUE ZERO.
001600     05  INVOICE-TAB-ENTRY OCCURS 2000 TIMES
001700                            INDEXED BY IT-INDEX.
001800         10  IT-INVOICE-NUMBER    PIC X(20).
001900         10  IT-CUSTOMER-CODE     PIC X(20).
002000         10  IT-STATUS            PIC X(15).
002100             88  IT-STAT-DRAFT            VALUE 'DRAFT'.
002200             88  IT-STAT-ISSUED           VALUE 'ISSUED'.
002300             88  IT-STAT-SENT             VALUE 'SENT'.
002400             88  IT-STAT-PART-PAID        VALUE 'PARTIALLY_PAID'.
002500             88  IT-STAT-PAID             VALUE 'PAID'.
002600             88  IT-STAT-OVERDUE          VALUE 'OVERDUE'.
002700             88  IT-STAT-CANCELLED        VALUE 'CANCELLED'.
002800             88  IT-STAT-DISPUTED         VALUE 'DISPUTED'.
002900         10  IT-SUBTOTAL-AMT      PIC S9(7)V9(2) COMP-3.
003000         10  IT-TAX-AMT           PIC S9(7)V9(2) COMP-3.
003100         10  IT-TOTAL-AMT         PIC S9(7)V9(2) COMP-3.
003200         10  IT-PAID-AMT          PIC S9(7)V9(2) COMP-3.
003300         10  IT-REMAINING-AMT     PIC S9(7)V9(2) COMP-3.
003400         10  IT-ISSUE-DATE        PIC 9(8).
003500         10  IT-DUE-DATE          PIC 9(8).
003600         10  IT-RUN-DATE          PIC 9(8).
003610         10  IT-PAID-AMT-SET      PIC X(1)   VALUE 'N'.
003620         10  IT-DUE-DATE-SET      PIC X(1)   VALUE 'N'.
003650         10  FILLER               PIC X(2).
