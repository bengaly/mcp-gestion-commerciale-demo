000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CUSTSUM.
000300 AUTHOR.        R. W. BRANNIGAN.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  07/08/86.
000600 DATE-COMPILED. 07/08/86.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          PROGRAM PRODUCES THE CUSTOMER ACTIVITY SUMMARY
001300*          REPORT.  CUSTOMER.DAT IS ALREADY IN ASCENDING
001400*          CUST-CODE SEQUENCE, SO NO SORT STEP IS NEEDED HERE -
001500*          THE CUSTOMER TABLE IS LOADED IN THAT SAME ORDER AND
001600*          THE REPORT IS DRIVEN STRAIGHT OFF THE TABLE.
001700*
001800*          ORDER-HDR.DAT AND INVOICE-HDR.DAT ARE EACH SCANNED
001900*          ONCE, IN FULL, TO ROLL UP THE PER-CUSTOMER ORDER AND
002000*          INVOICE ACTIVITY INTO THE TABLE BEFORE THE REPORT
002100*          IS WRITTEN - THIS AVOIDS A SEPARATE RE-READ OF
002200*          EITHER FILE FOR EACH CUSTOMER.
002300*
002400******************************************************************
002500*    CHANGE LOG
002600******************************************************************
002700*    07/08/86  RWB  INITIAL VERSION.
002800*    05/17/98  RWB  TABLE SIZE RAISED TO 500 ENTRIES ALONGSIDE
002900*                   THE CUSTOMER MASTER GROWTH (REQ 7744).
003000*    04/02/96  JWS  UNPAID-COUNT AND HAS-OVERDUE COLUMNS ADDED
003100*                   TO THE REPORT AT COLLECTIONS' REQUEST
003200*                   (REQ 6402).
003300*    06/02/99  LDK  Y2K REVIEW - RPT-DATE NOW CARRIES A FULL
003400*                   4-DIGIT CENTURY.
003500*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP
003600*                   STANDARD (REQ 9117).
003650*    07/19/05  RWB  WS-CUST-READ-CTR MOVED TO A 77-LEVEL AND
003660*                   900-DISPLAY-PROG-DIAG NOW REPORTS ACTUAL
003670*                   READ/WRITE COUNTS INSTEAD OF BANNER TEXT
003680*                   ONLY (REQ 9803).
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
004500     UPSI-0 IS CS-DIAGNOSTIC-SWITCH.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     SELECT CUSTMST-FILE    ASSIGN TO UT-S-CUSTMST
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-CUSTMST-STATUS.
005200*
005300     SELECT ORDHDR-IN-FILE  ASSIGN TO UT-S-ORDHDRI
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS WS-ORDHDRI-STATUS.
005600*
005700     SELECT INVHDR-IN-FILE  ASSIGN TO UT-S-INVHDRI
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-INVHDRI-STATUS.
006000*
006100     SELECT SUMMARY-RPT-FILE ASSIGN TO UT-S-SUMMRPT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-SUMMRPT-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  CUSTMST-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS CUSTOMER-RECORD.
007200     COPY OEICUST.
007300*
007400 FD  ORDHDR-IN-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS ORDER-HEADER-RECORD.
007800     COPY OEIORDH.
007900*
008000 FD  INVHDR-IN-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS INVOICE-HEADER-RECORD.
008400     COPY OEIINVH.
008500*
008600 FD  SUMMARY-RPT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 133 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SUMM-OUTPUT-REP-LINE.
009200 01  SUMM-OUTPUT-REP-LINE             PIC X(133).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 01  FILE-STATUS-CODES.
009700     05  WS-CUSTMST-STATUS        PIC XX     VALUE '00'.
009800     05  WS-ORDHDRI-STATUS        PIC XX     VALUE '00'.
009900     05  WS-INVHDRI-STATUS        PIC XX     VALUE '00'.
010000     05  WS-SUMMRPT-STATUS        PIC XX     VALUE '00'.
010050     05  FILLER                   PIC X(16)  VALUE SPACES.
010100*
010200 01  PROGRAM-INDICATOR-SWITCHES.
010300     05  WS-EOF-CUSTMST-SW        PIC X(3)   VALUE 'NO '.
010400         88  EOF-CUSTMST                      VALUE 'YES'.
010500     05  WS-EOF-ORDHDR-SW         PIC X(3)   VALUE 'NO '.
010600         88  EOF-ORDHDR                       VALUE 'YES'.
010700     05  WS-EOF-INVHDR-SW         PIC X(3)   VALUE 'NO '.
010800         88  EOF-INVHDR                       VALUE 'YES'.
010850     05  FILLER                   PIC X(16)  VALUE SPACES.
010900*
011000     COPY OEICTAB.
011100*
011200 01  WS-REPORT-CONTROLS.
011300     05  WS-PAGE-COUNT            PIC S9(3)  COMP-3 VALUE ZERO.
011400     05  WS-LINES-PER-PAGE        PIC S9(2)  VALUE +50.
011500     05  WS-LINES-USED            PIC S9(2)  VALUE +51.
011600     05  WS-LINE-SPACING          PIC S9(1)  VALUE ZERO.
011650     05  FILLER                   PIC X(10)  VALUE SPACES.
011700*
011800 01  WS-DATE-WORK-AREA.
011900     05  WS-TODAY-DATE            PIC 9(8)       VALUE ZERO.
012000     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
012100         10  WS-TODAY-YYYY        PIC 9(4).
012200         10  WS-TODAY-MM          PIC 9(2).
012300         10  WS-TODAY-DD          PIC 9(2).
012350     05  FILLER                   PIC X(10)      VALUE SPACES.
012400*
012500 01  WS-GRAND-TOTALS.
012600     05  WS-ORDER-CNT-GTL         PIC S9(7)      COMP-3 VALUE ZERO.
012700     05  WS-REVENUE-GTL           PIC S9(9)V9(2) COMP-3 VALUE ZERO.
012800     05  WS-INV-CNT-GTL           PIC S9(7)      COMP-3 VALUE ZERO.
012900     05  WS-PAID-GTL              PIC S9(9)V9(2) COMP-3 VALUE ZERO.
013000     05  WS-OUTSTANDING-GTL       PIC S9(9)V9(2) COMP-3 VALUE ZERO.
013100     05  WS-OUTSTANDING-GTL-ALT REDEFINES WS-OUTSTANDING-GTL
013200                                  PIC S9(11)     COMP-3.
013250     05  FILLER                   PIC X(10)      VALUE SPACES.
013300*
013400 01  WS-COUNTER-WORK-AREA.
013800     05  WS-ORD-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
013850     05  WS-ORD-READ-CTR-ALT REDEFINES WS-ORD-READ-CTR
013860                                  PIC S9(4)V9(3) COMP-3.
013900     05  WS-INV-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
014000     05  WS-LINE-WRITTEN-CTR      PIC S9(7)      COMP-3 VALUE ZERO.
014050     05  FILLER                   PIC X(10)      VALUE SPACES.
014075*
014080*    RWB 07/19/05 - CUST-READ COUNT PULLED OUT TO A STANDALONE
014085*    77-LEVEL PER THE NEW SHOP CONVENTION FOR SINGLE COUNTERS
014090*    THAT DON'T NEED AN ALTERNATE REDEFINED VIEW (REQ 9803).
014095 77  WS-CUST-READ-CTR             PIC S9(7)      COMP-3 VALUE ZERO.
014100*
014110 01  DISPLAY-LINE.
014120     05  DISP-MESSAGE             PIC X(45).
014130     05  DISP-VALUE               PIC ZZZ,ZZ9.
014140     05  FILLER                   PIC X(10)  VALUE SPACES.
014150*
014200* PROGRAM REPORT LINES.
014300*
014400 01  HL-HEADER-1.
014500     05  FILLER            PIC X(1)   VALUE SPACES.
014600     05  FILLER            PIC X(15)  VALUE 'REPORT NO 31060'.
014700     05  FILLER            PIC X(20)  VALUE SPACES.
014800     05  FILLER            PIC X(32)
014900                  VALUE 'CUSTOMER ACTIVITY SUMMARY AS OF '.
015000     05  RPT-DATE          PIC X(8).
015100     05  FILLER            PIC X(37)  VALUE SPACES.
015200     05  FILLER            PIC X(5)   VALUE 'PAGE '.
015300     05  RPT-PAGE-NO       PIC ZZZ.
015400     05  FILLER            PIC X(12)  VALUE SPACES.
015500*
015600 01  HL-HEADER-2.
015700     05  FILLER            PIC X(1)   VALUE SPACES.
015800     05  FILLER            PIC X(12)  VALUE 'CUSTOMER'.
015900     05  FILLER            PIC X(20)  VALUE 'COMPANY NAME'.
016000     05  FILLER            PIC X(8)   VALUE 'ORDERS'.
016100     05  FILLER            PIC X(15)  VALUE 'REVENUE'.
016200     05  FILLER            PIC X(8)   VALUE 'INVOICE'.
016300     05  FILLER            PIC X(15)  VALUE 'PAID'.
016400     05  FILLER            PIC X(15)  VALUE 'OUTSTANDING'.
016500     05  FILLER            PIC X(8)   VALUE 'UNPAID'.
016600     05  FILLER            PIC X(8)   VALUE 'OVERDUE'.
016700*
016800 01  DL-DETAIL.
016900     05  FILLER            PIC X(1)   VALUE SPACES.
017000     05  CUST-CODE-DL      PIC X(20).
017100     05  CUST-NAME-DL      PIC X(30).
017200     05  ORDER-CNT-DL      PIC ZZ9.
017300     05  FILLER            PIC X(2)   VALUE SPACES.
017400     05  REVENUE-DL        PIC Z,ZZZ,ZZ9.99-.
017500     05  FILLER            PIC X(1)   VALUE SPACES.
017600     05  INV-CNT-DL        PIC ZZ9.
017700     05  FILLER            PIC X(2)   VALUE SPACES.
017800     05  PAID-DL           PIC Z,ZZZ,ZZ9.99-.
017900     05  FILLER            PIC X(1)   VALUE SPACES.
018000     05  OUTSTANDING-DL    PIC Z,ZZZ,ZZ9.99-.
018100     05  FILLER            PIC X(1)   VALUE SPACES.
018200     05  UNPAID-CNT-DL     PIC ZZ9.
018300     05  FILLER            PIC X(2)   VALUE SPACES.
018400     05  OVERDUE-DL        PIC X(3).
018500*
018600 01  GTL-GRAND-TOTALS.
018700     05  FILLER            PIC X(1)   VALUE SPACES.
018800     05  FILLER            PIC X(21)  VALUE 'GRAND TOTALS'.
018900     05  FILLER            PIC X(29)  VALUE SPACES.
019000     05  ORDER-CNT-GTL-ED  PIC ZZ9.
019100     05  FILLER            PIC X(2)   VALUE SPACES.
019200     05  REVENUE-GTL-ED    PIC Z,ZZZ,ZZ9.99-.
019300     05  FILLER            PIC X(1)   VALUE SPACES.
019400     05  INV-CNT-GTL-ED    PIC ZZ9.
019500     05  FILLER            PIC X(2)   VALUE SPACES.
019600     05  PAID-GTL-ED       PIC Z,ZZZ,ZZ9.99-.
019700     05  FILLER            PIC X(1)   VALUE SPACES.
019800     05  OUTSTANDING-GTL-ED PIC Z,ZZZ,ZZ9.99-.
019900     05  FILLER            PIC X(21)  VALUE SPACES.
020000*
020100 01  ERROR-MESSAGE-EL             PIC X(80).
020200*
020300 PROCEDURE DIVISION.
020400*
020500 000-MAINLINE SECTION.
020600*
020700     OPEN INPUT  CUSTMST-FILE
020800                 ORDHDR-IN-FILE
020900                 INVHDR-IN-FILE.
021000     OPEN OUTPUT SUMMARY-RPT-FILE.
021100     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
021200     MOVE WS-TODAY-DATE TO RPT-DATE.
021300     PERFORM 100-LOAD-CUSTOMER-TABLE THRU 100-EXIT.
021400     PERFORM 150-ACCUM-ORDERS THRU 150-EXIT.
021500     PERFORM 160-ACCUM-INVOICES THRU 160-EXIT.
021600     PERFORM 300-PRODUCE-REPORT THRU 300-EXIT.
021700     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
021800     CLOSE CUSTMST-FILE
021900           ORDHDR-IN-FILE
022000           INVHDR-IN-FILE
022100           SUMMARY-RPT-FILE.
022200     MOVE ZERO TO RETURN-CODE.
022300     GOBACK.
022400*
022500 100-LOAD-CUSTOMER-TABLE.
022600*
022700     MOVE ZERO TO CT-TABLE-COUNT.
022800     PERFORM 110-READ-CUSTOMER THRU 110-EXIT.
022900     PERFORM 120-ADD-TABLE-ENTRY THRU 120-EXIT
023000         UNTIL EOF-CUSTMST.
023100*
023200 100-EXIT.
023300     EXIT.
023400*
023500 110-READ-CUSTOMER.
023600*
023700     READ CUSTMST-FILE
023800         AT END MOVE 'YES' TO WS-EOF-CUSTMST-SW
023900                GO TO 110-EXIT.
024000     ADD 1 TO WS-CUST-READ-CTR.
024100*
024200 110-EXIT.
024300     EXIT.
024400*
024500 120-ADD-TABLE-ENTRY.
024600*
024700     ADD 1 TO CT-TABLE-COUNT.
024800     SET CT-INDEX TO CT-TABLE-COUNT.
024900     MOVE CUST-CODE          TO CT-CUST-CODE (CT-INDEX).
025000     MOVE CUST-COMPANY-NAME  TO CT-CUST-NAME (CT-INDEX).
025100     MOVE CUST-STATUS        TO CT-CUST-STATUS (CT-INDEX).
025200     MOVE CUST-SEGMENT       TO CT-CUST-SEGMENT (CT-INDEX).
025300     MOVE CUST-CREDIT-LIMIT  TO CT-CUST-CREDIT-LIMIT (CT-INDEX).
025400     MOVE CUST-CREDIT-LIMIT-SET TO CT-CUST-LIMIT-SET (CT-INDEX).
025500     MOVE ZERO               TO CT-CUST-OUTSTANDING (CT-INDEX)
025600                                 CT-CUST-ORDER-COUNT (CT-INDEX)
025700                                 CT-CUST-REVENUE (CT-INDEX)
025800                                 CT-CUST-INV-COUNT (CT-INDEX)
025900                                 CT-CUST-PAID-TOTAL (CT-INDEX)
026000                                 CT-CUST-UNPAID-CNT (CT-INDEX).
026100     MOVE 'N' TO CT-CUST-HAS-OVERDUE (CT-INDEX).
026200     PERFORM 110-READ-CUSTOMER THRU 110-EXIT.
026300*
026400 120-EXIT.
026500     EXIT.
026600*
026700 150-ACCUM-ORDERS.
026800*
026900     PERFORM 152-READ-ORDER THRU 152-EXIT.
027000     PERFORM 154-ADD-ORDER-TO-TABLE THRU 154-EXIT
027100         UNTIL EOF-ORDHDR.
027200*
027300 150-EXIT.
027400     EXIT.
027500*
027600 152-READ-ORDER.
027700*
027800     READ ORDHDR-IN-FILE
027900         AT END MOVE 'YES' TO WS-EOF-ORDHDR-SW
028000                GO TO 152-EXIT.
028100     ADD 1 TO WS-ORD-READ-CTR.
028200*
028300 152-EXIT.
028400     EXIT.
028500*
028600 154-ADD-ORDER-TO-TABLE.
028700*
028800     SET CT-INDEX TO 1.
028900     SEARCH CUSTOMER-TAB-ENTRY
029000         AT END
029100             NEXT SENTENCE
029200         WHEN CT-CUST-CODE (CT-INDEX) IS EQUAL TO
029300                        ORD-CUSTOMER-CODE
029400             ADD 1 TO CT-CUST-ORDER-COUNT (CT-INDEX)
029500             ADD ORD-TOTAL-AMOUNT
029600                 TO CT-CUST-REVENUE (CT-INDEX).
029700     PERFORM 152-READ-ORDER THRU 152-EXIT.
029800*
029900 154-EXIT.
030000     EXIT.
030100*
030200 160-ACCUM-INVOICES.
030300*
030400     PERFORM 162-READ-INVOICE THRU 162-EXIT.
030500     PERFORM 164-ADD-INVOICE-TO-TABLE THRU 164-EXIT
030600         UNTIL EOF-INVHDR.
030700*
030800 160-EXIT.
030900     EXIT.
031000*
031100 162-READ-INVOICE.
031200*
031300     READ INVHDR-IN-FILE
031400         AT END MOVE 'YES' TO WS-EOF-INVHDR-SW
031500                GO TO 162-EXIT.
031600     ADD 1 TO WS-INV-READ-CTR.
031700*
031800 162-EXIT.
031900     EXIT.
032000*
032100 164-ADD-INVOICE-TO-TABLE.
032200*
032300     SET CT-INDEX TO 1.
032400     SEARCH CUSTOMER-TAB-ENTRY
032500         AT END
032600             NEXT SENTENCE
032700         WHEN CT-CUST-CODE (CT-INDEX) IS EQUAL TO
032800                        INV-CUSTOMER-CODE
032900             PERFORM 166-ROLL-UP-ONE-INVOICE THRU 166-EXIT.
033000     PERFORM 162-READ-INVOICE THRU 162-EXIT.
033100*
033200 164-EXIT.
033300     EXIT.
033400*
033500 166-ROLL-UP-ONE-INVOICE.
033600*
033700     ADD 1 TO CT-CUST-INV-COUNT (CT-INDEX).
033800     ADD INV-PAID-AMT TO CT-CUST-PAID-TOTAL (CT-INDEX).
033900     IF NOT INV-STAT-PAID AND NOT INV-STAT-CANCELLED
034000        ADD INV-REMAINING-AMT TO CT-CUST-OUTSTANDING (CT-INDEX)
034100        ADD 1 TO CT-CUST-UNPAID-CNT (CT-INDEX).
034200     IF NOT INV-STAT-PAID
034300           AND NOT INV-DUE-DATE-NOT-SET
034400           AND INV-RUN-DATE IS GREATER THAN INV-DUE-DATE
034500        MOVE 'YES' TO CT-CUST-HAS-OVERDUE (CT-INDEX).
034700*
034800 166-EXIT.
034900     EXIT.
035000*
035100 300-PRODUCE-REPORT.
035200*
035300     SET CT-INDEX TO 1.
035400     PERFORM 340-DETAIL-LINE-PRSS THRU 340-EXIT
035500         VARYING CT-INDEX FROM 1 BY 1
035600         UNTIL CT-INDEX IS GREATER THAN CT-TABLE-COUNT.
035700     PERFORM 500-GRAND-TOTALS THRU 500-EXIT.
035800*
035900 300-EXIT.
036000     EXIT.
036100*
036200 340-DETAIL-LINE-PRSS.
036300*
036400     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
036500        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
036600           PERFORM 955-HEADINGS THRU 955-EXIT.
036700     MOVE SPACES TO DL-DETAIL.
036800     MOVE CT-CUST-CODE (CT-INDEX)        TO CUST-CODE-DL.
036900     MOVE CT-CUST-NAME (CT-INDEX)        TO CUST-NAME-DL.
037000     MOVE CT-CUST-ORDER-COUNT (CT-INDEX)  TO ORDER-CNT-DL.
037100     MOVE CT-CUST-REVENUE (CT-INDEX)      TO REVENUE-DL.
037200     MOVE CT-CUST-INV-COUNT (CT-INDEX)    TO INV-CNT-DL.
037300     MOVE CT-CUST-PAID-TOTAL (CT-INDEX)   TO PAID-DL.
037400     MOVE CT-CUST-OUTSTANDING (CT-INDEX)  TO OUTSTANDING-DL.
037500     MOVE CT-CUST-UNPAID-CNT (CT-INDEX)   TO UNPAID-CNT-DL.
037600     IF CT-CUST-OVERDUE-YES (CT-INDEX)
037700        MOVE 'YES' TO OVERDUE-DL
037800     ELSE
037900        MOVE 'NO ' TO OVERDUE-DL.
038000     WRITE SUMM-OUTPUT-REP-LINE FROM DL-DETAIL
038100         AFTER ADVANCING 1 LINE.
038200     ADD 1 TO WS-LINES-USED.
038300     ADD 1 TO WS-LINE-WRITTEN-CTR.
038400     ADD CT-CUST-ORDER-COUNT (CT-INDEX)  TO WS-ORDER-CNT-GTL.
038500     ADD CT-CUST-REVENUE (CT-INDEX)      TO WS-REVENUE-GTL.
038600     ADD CT-CUST-INV-COUNT (CT-INDEX)    TO WS-INV-CNT-GTL.
038700     ADD CT-CUST-PAID-TOTAL (CT-INDEX)   TO WS-PAID-GTL.
038800     ADD CT-CUST-OUTSTANDING (CT-INDEX)  TO WS-OUTSTANDING-GTL.
038900*
039000 340-EXIT.
039100     EXIT.
039200*
039300 500-GRAND-TOTALS.
039400*
039500     MOVE WS-ORDER-CNT-GTL     TO ORDER-CNT-GTL-ED.
039600     MOVE WS-REVENUE-GTL       TO REVENUE-GTL-ED.
039700     MOVE WS-INV-CNT-GTL       TO INV-CNT-GTL-ED.
039800     MOVE WS-PAID-GTL          TO PAID-GTL-ED.
039900     MOVE WS-OUTSTANDING-GTL   TO OUTSTANDING-GTL-ED.
040000     WRITE SUMM-OUTPUT-REP-LINE FROM GTL-GRAND-TOTALS
040100         AFTER ADVANCING 2 LINES.
040200     ADD 1 TO WS-LINE-WRITTEN-CTR.
040300*
040400 500-EXIT.
040500     EXIT.
040600*
040700 900-DISPLAY-PROG-DIAG.
040800*
040810     DISPLAY '****     CUSTSUM RUNNING     ****'.
040820     MOVE 'CUSTOMERS READ                              ' TO
040830          DISP-MESSAGE.
040840     MOVE WS-CUST-READ-CTR TO DISP-VALUE.
040850     DISPLAY DISPLAY-LINE.
040860     MOVE 'ORDERS READ                                 ' TO
040870          DISP-MESSAGE.
040880     MOVE WS-ORD-READ-CTR TO DISP-VALUE.
040890     DISPLAY DISPLAY-LINE.
040900     MOVE 'INVOICES READ                               ' TO
040910          DISP-MESSAGE.
040920     MOVE WS-INV-READ-CTR TO DISP-VALUE.
040930     DISPLAY DISPLAY-LINE.
040940     MOVE 'REPORT LINES WRITTEN                        ' TO
040950          DISP-MESSAGE.
040960     MOVE WS-LINE-WRITTEN-CTR TO DISP-VALUE.
040970     DISPLAY DISPLAY-LINE.
041400     DISPLAY '****     CUSTSUM EOJ         ****'.
041500*
041600 900-EXIT.
041700     EXIT.
041800*
041900 955-HEADINGS.
042000*
042100     ADD 1 TO WS-PAGE-COUNT.
042200     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
042300     WRITE SUMM-OUTPUT-REP-LINE FROM HL-HEADER-1
042400         AFTER ADVANCING PAGE.
042500     MOVE 1 TO WS-LINES-USED.
042600     WRITE SUMM-OUTPUT-REP-LINE FROM HL-HEADER-2
042700         AFTER ADVANCING 2 LINES.
042800     ADD 2 TO WS-LINES-USED.
042900*
043000 955-EXIT.
043100     EXIT.
043200*
043300* END OF PROGRAM CUSTSUM.
