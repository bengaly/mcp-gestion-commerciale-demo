000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVTOT.
000300 AUTHOR.        J. W. STEIGER.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  11/30/95.
000600 DATE-COMPILED. 11/30/95.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          PROGRAM EXTENDS AND TOTALS INVOICE LINES.  SAME
001300*          SHAPE AS ORDTOT, AGAINST THE INVOICE HEADER AND
001400*          INVOICE LINE FILES INSTEAD OF THE ORDER FILES - KEEP
001500*          THE TWO PROGRAMS IN STEP WITH EACH OTHER WHEN ONE IS
001600*          CHANGED.
001700*
001800*          INPUT FILES   - INVOICE-HDR.DAT  (OLD)
001900*                          INVOICE-LINE.DAT (OLD)
002000*          OUTPUT FILES  - INVOICE-HDR.DAT  (NEW)
002100*                          INVOICE-LINE.DAT (NEW)
002200*
002300******************************************************************
002400*    CHANGE LOG
002500******************************************************************
002600*    11/30/95  JWS  INITIAL VERSION (REQ 6190) - CALLS LINCALC
002700*                   FOR THE LINE EXTENSION, SAME AS ORDTOT.
002800*    04/02/96  JWS  DEFAULTS INV-PAID-AMT TO ZERO AND
002900*                   INV-REMAINING-AMT TO THE NEW TOTAL WHEN THE
003000*                   PAID AMOUNT WAS NOT ALREADY SET (REQ 6402).
003100*    06/02/99  LDK  Y2K REVIEW - DATES ARE PASS-THROUGH ONLY IN
003200*                   THIS PROGRAM, NO CHANGE REQUIRED.
003300*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP
003400*                   STANDARD (REQ 9117).
003420*    08/09/05  JWS  250-FINALIZE-INVOICE WAS ONLY REFRESHING
003430*                   INV-SUBTOTAL-AMT WHEN TAX WAS NOT ALREADY
003440*                   SET, LEAVING A STALE SUBTOTAL (AND A WRONG
003450*                   TOTAL) ON INVOICES THAT CAME IN WITH TAX
003460*                   PRE-SUPPLIED.  MOVE OF WS-INVOICE-SUBTOTAL
003470*                   TO INV-SUBTOTAL-AMT IS NOW UNCONDITIONAL,
003480*                   ONLY THE TAX COMPUTE STAYS GATED, SAME AS
003490*                   ORDTOT (REQ 9844).
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
004300     UPSI-0 IS IT-DIAGNOSTIC-SWITCH.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT INVHDR-IN-FILE  ASSIGN TO UT-S-INVHDRI
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS WS-INVHDRI-STATUS.
005000*
005100     SELECT INVHDR-OUT-FILE ASSIGN TO UT-S-INVHDRO
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS WS-INVHDRO-STATUS.
005400*
005500     SELECT INVLIN-IN-FILE  ASSIGN TO UT-S-INVLINI
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS WS-INVLINI-STATUS.
005800*
005900     SELECT INVLIN-OUT-FILE ASSIGN TO UT-S-INVLINO
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-INVLINO-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  INVHDR-IN-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS INVOICE-HEADER-RECORD.
007000     COPY OEIINVH.
007100*
007200 FD  INVHDR-OUT-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS INVHDR-OUT-REC.
007600 01  INVHDR-OUT-REC                  PIC X(120).
007700*
007800 FD  INVLIN-IN-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS INVOICE-LINE-RECORD.
008200     COPY OEIINVL.
008300*
008400 FD  INVLIN-OUT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS INVLIN-OUT-REC.
008800 01  INVLIN-OUT-REC                  PIC X(100).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01  FILE-STATUS-CODES.
009300     05  WS-INVHDRI-STATUS        PIC XX     VALUE '00'.
009400     05  WS-INVHDRO-STATUS        PIC XX     VALUE '00'.
009500     05  WS-INVLINI-STATUS        PIC XX     VALUE '00'.
009600     05  WS-INVLINO-STATUS        PIC XX     VALUE '00'.
009650     05  FILLER                   PIC X(16)  VALUE SPACES.
009700*
009800 01  PROGRAM-INDICATOR-SWITCHES.
009900     05  WS-EOF-HDR-SW            PIC X(3)   VALUE 'NO '.
010000         88  EOF-HDR                          VALUE 'YES'.
010100     05  WS-EOF-LIN-SW            PIC X(3)   VALUE 'NO '.
010200         88  EOF-LIN                          VALUE 'YES'.
010300     05  WS-TAX-ALREADY-SET-SW    PIC X(3)   VALUE 'NO '.
010400         88  TAX-ALREADY-SET                  VALUE 'YES'.
010500     05  WS-PAID-ALREADY-SET-SW   PIC X(3)   VALUE 'NO '.
010600         88  PAID-ALREADY-SET                  VALUE 'YES'.
010650     05  FILLER                   PIC X(13)  VALUE SPACES.
010700*
010800 01  WS-DATE-WORK-AREA.
010900     05  WS-TODAY-DATE            PIC 9(8)       VALUE ZERO.
011000     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
011100         10  WS-TODAY-YYYY        PIC 9(4).
011200         10  WS-TODAY-MM          PIC 9(2).
011300         10  WS-TODAY-DD          PIC 9(2).
011350     05  FILLER                   PIC X(10)      VALUE SPACES.
011400*
011500 01  WS-AMOUNT-WORK-AREA.
011600     05  WS-INVOICE-SUBTOTAL      PIC S9(7)V9(2) COMP-3 VALUE ZERO.
011700     05  WS-INVOICE-SUBTOTAL-ALT REDEFINES WS-INVOICE-SUBTOTAL
011800                                  PIC S9(9)      COMP-3.
011850     05  FILLER                   PIC X(10)      VALUE SPACES.
011900*
012000 01  WS-COUNTER-WORK-AREA.
012100     05  WS-HDR-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
012200     05  WS-HDR-READ-CTR-ALT REDEFINES WS-HDR-READ-CTR
012300                                  PIC S9(4)V9(3) COMP-3.
012400     05  WS-LIN-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
012500     05  WS-LIN-WRTN-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
012600     05  WS-HDR-WRTN-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
012650     05  FILLER                   PIC X(10)      VALUE SPACES.
012700*
012800 01  WS-CURRENT-INVOICE-NO        PIC X(20)      VALUE SPACES.
012900*
013000 01  DISPLAY-LINE.
013100     05  DISP-MESSAGE             PIC X(45).
013200     05  DISP-VALUE               PIC ZZZ,ZZ9.
013250     05  FILLER                   PIC X(10)  VALUE SPACES.
013300*
013400 01  LS-LINE-PARMS.
013500     05  LS-QUANTITY              PIC S9(5)      COMP-3.
013600     05  LS-UNIT-PRICE            PIC S9(7)V9(2) COMP-3.
013700     05  LS-DISCOUNT-PCT          PIC S9(3)V9(2) COMP-3.
013800     05  LS-LINE-TOTAL            PIC S9(7)V9(2) COMP-3.
013850     05  FILLER                   PIC X(10)      VALUE SPACES.
013900******************************************************************
014000 PROCEDURE DIVISION.
014100*
014200 000-MAINLINE SECTION.
014300*
014400     OPEN INPUT  INVHDR-IN-FILE
014500               INVLIN-IN-FILE
014600          OUTPUT INVHDR-OUT-FILE
014700               INVLIN-OUT-FILE.
014800     PERFORM 800-READ-HEADER THRU 800-EXIT.
014900     PERFORM 810-READ-LINE THRU 810-EXIT.
015000     PERFORM 200-PROCESS-ONE-INVOICE THRU 200-EXIT
015100         UNTIL EOF-HDR.
015200     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
015300     CLOSE INVHDR-IN-FILE
015400           INVLIN-IN-FILE
015500           INVHDR-OUT-FILE
015600           INVLIN-OUT-FILE.
015700     MOVE ZERO TO RETURN-CODE.
015800     GOBACK.
015900*
016000 200-PROCESS-ONE-INVOICE.
016100*
016200     MOVE INV-INVOICE-NUMBER TO WS-CURRENT-INVOICE-NO.
016300     MOVE ZERO TO WS-INVOICE-SUBTOTAL.
016400     IF INV-SUBTOTAL-AMT IS GREATER THAN ZERO
016500                     OR INV-TAX-AMT IS GREATER THAN ZERO
016600        MOVE 'YES' TO WS-TAX-ALREADY-SET-SW
016700     ELSE
016800        MOVE 'NO ' TO WS-TAX-ALREADY-SET-SW.
016900     IF INV-PAID-AMT-NOT-SET
017000        MOVE 'NO ' TO WS-PAID-ALREADY-SET-SW
017100     ELSE
017200        MOVE 'YES' TO WS-PAID-ALREADY-SET-SW.
017300     PERFORM 210-PROCESS-ONE-LINE THRU 210-EXIT
017400         UNTIL EOF-LIN
017500            OR IL-INVOICE-NUMBER IS NOT EQUAL TO WS-CURRENT-INVOICE-NO.
017600     PERFORM 250-FINALIZE-INVOICE THRU 250-EXIT.
017700     PERFORM 800-READ-HEADER THRU 800-EXIT.
017800*
017900 200-EXIT.
018000     EXIT.
018100*
018200 210-PROCESS-ONE-LINE.
018300*
018400     MOVE IL-QUANTITY     TO LS-QUANTITY.
018500     MOVE IL-UNIT-PRICE   TO LS-UNIT-PRICE.
018600     MOVE IL-DISCOUNT-PCT TO LS-DISCOUNT-PCT.
018700     CALL 'LINCALC' USING LS-LINE-PARMS.
018800     MOVE LS-LINE-TOTAL TO IL-LINE-TOTAL.
018900     ADD IL-LINE-TOTAL TO WS-INVOICE-SUBTOTAL.
019000     WRITE INVLIN-OUT-REC FROM INVOICE-LINE-RECORD.
019100     ADD 1 TO WS-LIN-WRTN-CTR.
019200     PERFORM 810-READ-LINE THRU 810-EXIT.
019300*
019400 210-EXIT.
019500     EXIT.
019600*
019700 250-FINALIZE-INVOICE.
019800*
019900     IF TAX-ALREADY-SET
020000        NEXT SENTENCE
020100     ELSE
020200        COMPUTE INV-TAX-AMT ROUNDED =
020300                WS-INVOICE-SUBTOTAL * 0.20.
020400     MOVE WS-INVOICE-SUBTOTAL TO INV-SUBTOTAL-AMT.
020500     COMPUTE INV-TOTAL-AMT ROUNDED =
020600             INV-SUBTOTAL-AMT + INV-TAX-AMT.
020700     IF PAID-ALREADY-SET
020800        NEXT SENTENCE
020900     ELSE
021000        MOVE ZERO TO INV-PAID-AMT
021100        MOVE 'Y'  TO INV-PAID-AMT-SET
021200        MOVE INV-TOTAL-AMT TO INV-REMAINING-AMT.
021300     WRITE INVHDR-OUT-REC FROM INVOICE-HEADER-RECORD.
021400     ADD 1 TO WS-HDR-WRTN-CTR.
021500*
021600 250-EXIT.
021700     EXIT.
021800*
021900 800-READ-HEADER.
022000*
022100     READ INVHDR-IN-FILE
022200         AT END MOVE 'YES' TO WS-EOF-HDR-SW
022300                GO TO 800-EXIT.
022400     ADD 1 TO WS-HDR-READ-CTR.
022500*
022600 800-EXIT.
022700     EXIT.
022800*
022900 810-READ-LINE.
023000*
023100     READ INVLIN-IN-FILE
023200         AT END MOVE 'YES' TO WS-EOF-LIN-SW
023300                GO TO 810-EXIT.
023400     ADD 1 TO WS-LIN-READ-CTR.
023500*
023600 810-EXIT.
023700     EXIT.
023800*
023900 900-DISPLAY-PROG-DIAG.
024000*
024100     DISPLAY '****     INVTOT RUNNING      ****'.
024200     MOVE 'INVOICE HEADERS READ                        ' TO
024300          DISP-MESSAGE.
024400     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
024500     DISPLAY DISPLAY-LINE.
024600     MOVE 'INVOICE HEADERS WRITTEN                     ' TO
024700          DISP-MESSAGE.
024800     MOVE WS-HDR-WRTN-CTR TO DISP-VALUE.
024900     DISPLAY DISPLAY-LINE.
025000     MOVE 'INVOICE LINES READ                          ' TO
025100          DISP-MESSAGE.
025200     MOVE WS-LIN-READ-CTR TO DISP-VALUE.
025300     DISPLAY DISPLAY-LINE.
025400     MOVE 'INVOICE LINES WRITTEN                       ' TO
025500          DISP-MESSAGE.
025600     MOVE WS-LIN-WRTN-CTR TO DISP-VALUE.
025700     DISPLAY DISPLAY-LINE.
025800     DISPLAY '****     INVTOT EOJ          ****'.
025900*
026000 900-EXIT.
026100     EXIT.
026200*
026300* END OF PROGRAM INVTOT.
