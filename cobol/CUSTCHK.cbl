000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CUSTCHK.
000300 AUTHOR.        R. W. BRANNIGAN.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  04/02/86.
000600 DATE-COMPILED. 04/02/86.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    SUBROUTINE TO APPLY THE CUSTOMER CREDIT CHECK RULE.  THE
001300*    CALLER IS RESPONSIBLE FOR LOOKING UP THE CUSTOMER (VIA THE
001400*    OEICTAB IN-MEMORY TABLE OR DIRECTLY FROM CUSTOMER.DAT) AND
001500*    FOR TOTALLING THE CUSTOMER'S UNPAID INVOICE BALANCE BEFORE
001600*    CALLING THIS ROUTINE - CUSTCHK ONLY APPLIES THE ACCEPT/
001700*    REJECT DECISION, SO ORDVAL AND ANY FUTURE CALLER APPLY THE
001800*    SAME RULE THE SAME WAY.
001900*
002000*    LINKAGE:
002100*       01  CC-CREDIT-CHECK-PARMS  (PASSED AND MODIFIED -
002200*                                   CC-RESULT-CODE IS RETURNED)
002300*
002400******************************************************************
002500*    CHANGE LOG
002600******************************************************************
002700*    04/02/86  RWB  INITIAL VERSION FOR ORDVAL CREDIT GATE.
002800*    02/18/89  RWB  A CUSTOMER WITH NO CREDIT LIMIT ON FILE NOW
002900*                   ALWAYS PASSES THE LIMIT SUB-CHECK INSTEAD OF
003000*                   ABENDING ON THE COMPARE AGAINST AN UNSET
003100*                   FIELD.
003200*    04/02/96  JWS  CALLED FROM ORDVAL DURING ORDER VALIDATION,
003300*                   NOT JUST FROM THE STANDALONE CREDIT JOB IT
003400*                   WAS WRITTEN FOR (REQ 6402).
003500*    06/02/99  LDK  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE,
003600*                   NO CHANGE REQUIRED.
003700*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP STANDARD
003800*                   FOR NEW SUBROUTINES (REQ 9117).
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
004700     UPSI-0 IS CC-DIAGNOSTIC-SWITCH.
004800 INPUT-OUTPUT SECTION.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WS-DATE-WORK-AREA.
005300     05  WS-TODAY-DATE            PIC 9(8)       VALUE ZERO.
005400     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
005500         10  WS-TODAY-YYYY        PIC 9(4).
005600         10  WS-TODAY-MM          PIC 9(2).
005700         10  WS-TODAY-DD          PIC 9(2).
005750     05  FILLER                   PIC X(10)      VALUE SPACES.
005800*
005900 01  WS-AMOUNT-WORK-AREA.
006000     05  WS-EXPOSURE-TOTAL        PIC S9(7)V9(2) COMP-3 VALUE ZERO.
006100     05  WS-EXPOSURE-TOTAL-ALT REDEFINES WS-EXPOSURE-TOTAL
006200                                  PIC S9(9)      COMP-3.
006250     05  FILLER                   PIC X(10)      VALUE SPACES.
006300*
006400 01  WS-COUNTER-WORK-AREA.
006500     05  WS-CALL-COUNTER          PIC S9(7)      COMP-3 VALUE ZERO.
006600     05  WS-CALL-COUNTER-ALT REDEFINES WS-CALL-COUNTER
006700                                  PIC S9(4)V9(3) COMP-3.
006800     05  WS-REJECT-COUNTER        PIC S9(7)      COMP-3 VALUE ZERO.
006850     05  FILLER                   PIC X(10)      VALUE SPACES.
006900*
007000******************************************************************
007100 LINKAGE SECTION.
007200*
007300 01  CC-CREDIT-CHECK-PARMS.
007400     05  CC-CUST-STATUS           PIC X(10).
007500     05  CC-CUST-CREDIT-LIMIT     PIC S9(7)V9(2) COMP-3.
007600     05  CC-CUST-LIMIT-SET        PIC X.
007700         88  CC-NO-CREDIT-LIMIT           VALUE 'N'.
007800     05  CC-OUTSTANDING-AMT       PIC S9(7)V9(2) COMP-3.
007900     05  CC-NEW-ORDER-AMT         PIC S9(7)V9(2) COMP-3.
008000     05  CC-RESULT-CODE           PIC X.
008100         88  CC-ACCEPT                    VALUE 'A'.
008200         88  CC-REJECT                    VALUE 'R'.
008300******************************************************************
008400 PROCEDURE DIVISION USING CC-CREDIT-CHECK-PARMS.
008500*
008600 000-MAIN-LINE.
008700*
008800     ADD 1 TO WS-CALL-COUNTER.
008900     MOVE 'A' TO CC-RESULT-CODE.
009000     IF CC-CUST-STATUS IS NOT EQUAL TO 'ACTIVE    '
009100        MOVE 'R' TO CC-RESULT-CODE
009200        ADD 1 TO WS-REJECT-COUNTER
009300        GO TO 000-EXIT.
009400     IF CC-NO-CREDIT-LIMIT
009450        GO TO 000-EXIT.
009500     COMPUTE WS-EXPOSURE-TOTAL ROUNDED =
009600             CC-OUTSTANDING-AMT + CC-NEW-ORDER-AMT.
009700     IF WS-EXPOSURE-TOTAL IS GREATER THAN CC-CUST-CREDIT-LIMIT
009800        MOVE 'R' TO CC-RESULT-CODE
009900        ADD 1 TO WS-REJECT-COUNTER.
010000*
010100 000-EXIT.
010200     GOBACK.
010300*
010400* END OF PROGRAM CUSTCHK.
