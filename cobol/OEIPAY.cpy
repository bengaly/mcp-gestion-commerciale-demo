000100******************************************************************
000200*    OEIPAY   -  PAYMENT TRANSACTION RECORD LAYOUT               *
000300*    ONE ENTRY PER PAYMENT RECEIVED.  SOURCE IS PAYMENT.DAT,     *
000400*    PROCESSED IN ARRIVAL ORDER (NOT SORTED) BY PAYPOST.         *
000500******************************************************************
000600 01  PAYMENT-RECORD.
000700     05  PAY-INVOICE-NUMBER       PIC X(20).
000800     05  PAY-AMOUNT               PIC S9(7)V9(2) COMP-3.
000900     05  PAY-REFERENCE            PIC X(20).
001000     05  FILLER                   PIC X(15).
001100*
001200*    ALTERNATE VIEW - PAYMENT KEY ONLY, USED WHEN MATCHING
001300*    AGAINST THE INVOICE HEADER FILE.
001400 01  PAYMENT-KEY-VIEW REDEFINES PAYMENT-RECORD.
001500     05  PAYK-INVOICE-NUMBER      PIC X(20).
001600     05  FILLER                   PIC X(40).
