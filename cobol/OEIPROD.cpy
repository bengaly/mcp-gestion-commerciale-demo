000100******************************************************************
000200*    OEIPROD  -  PRODUCT CATALOG MASTER RECORD LAYOUT            *
000300*    ONE ENTRY PER PRODUCT.  SOURCE IS PRODUCT.DAT, KEYED BY     *
000400*    PROD-CODE.  USED BY ORDER VALIDATION AND BY THE CATALOG     *
000500*    AVAILABILITY LISTING JOB.                                  *
000600*                                                                *
000700*    CHANGED:  09/14/94  RWB  ADDED PROD-CATEGORY (REQ 5082) -   *
000800*              SALES WANTED PRODUCT MIX BY CATEGORY ON RPTS.     *
000900******************************************************************
001000 01  PRODUCT-RECORD.
001100     05  PROD-CODE                PIC X(20).
001200     05  PROD-NAME                PIC X(40).
001300     05  PROD-CATEGORY            PIC X(12).
001400         88  PROD-CAT-SOFTWARE            VALUE 'SOFTWARE'.
001500         88  PROD-CAT-HARDWARE            VALUE 'HARDWARE'.
001600         88  PROD-CAT-SERVICE             VALUE 'SERVICE'.
001700         88  PROD-CAT-SUBSCRIPTION        VALUE 'SUBSCRIPTION'.
001800         88  PROD-CAT-ACCESSORY           VALUE 'ACCESSORY'.
001900     05  PROD-UNIT-PRICE          PIC S9(7)V9(2) COMP-3.
002000     05  PROD-STOCK-QTY           PIC S9(5)      COMP-3.
002100     05  PROD-STATUS              PIC X(12).
002200         88  PROD-STAT-ACTIVE             VALUE 'ACTIVE'.
002300         88  PROD-STAT-INACTIVE           VALUE 'INACTIVE'.
002400         88  PROD-STAT-DISCONTIN          VALUE 'DISCONTINUED'.
002500     05  FILLER                   PIC X(8).
002600*
002700*    ALTERNATE VIEW USED WHEN A FEED SENDS AN ALL-NUMERIC CODE.
002800 01  PRODUCT-RECORD-NUM-VIEW REDEFINES PRODUCT-RECORD.
002900     05  PROD-CODE-NUM            PIC 9(20).
003000     05  FILLER                   PIC X(80).
