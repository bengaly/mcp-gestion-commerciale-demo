000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDTOT.
000300 AUTHOR.        R. W. BRANNIGAN.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  03/21/86.
000600 DATE-COMPILED. 03/21/86.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          PROGRAM EXTENDS AND TOTALS ORDER LINES.  READS THE
001300*          OLD ORDER HEADER FILE AND THE OLD ORDER LINE FILE
001400*          (BOTH ASCENDING BY ORDER NUMBER, LINE FILE ALSO
001500*          ASCENDING BY LINE NUMBER WITHIN ORDER), COMPUTES
001600*          EACH LINE'S EXTENSION, ACCUMULATES THE ORDER TOTAL,
001700*          COMPUTES TAX IF NOT ALREADY SUPPLIED, AND WRITES THE
001800*          NEW GENERATION OF BOTH FILES.
001900*
002000*          INPUT FILES   - ORDER-HDR.DAT  (OLD)
002100*                          ORDER-LINE.DAT (OLD)
002200*          OUTPUT FILES  - ORDER-HDR.DAT  (NEW)
002300*                          ORDER-LINE.DAT (NEW)
002400*
002500******************************************************************
002600*    CHANGE LOG
002700******************************************************************
002800*    03/21/86  RWB  INITIAL VERSION.
002900*    09/02/87  RWB  NOW CALLS LINCALC FOR THE LINE EXTENSION
003000*                   RATHER THAN COMPUTING IT IN-LINE, SO ORDTOT
003100*                   AND INVTOT STAY IN STEP WITH ONE ANOTHER.
003200*    02/08/96  JWS  WRITES ORD-LINE-COUNT ON THE HEADER NOW
003300*                   (REQ 6402).
003400*    06/02/99  LDK  Y2K REVIEW - DATES ARE PASS-THROUGH ONLY IN
003500*                   THIS PROGRAM, NO CHANGE REQUIRED.
003600*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP
003700*                   STANDARD (REQ 9117).
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
004600     UPSI-0 IS OT-DIAGNOSTIC-SWITCH.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT ORDHDR-IN-FILE  ASSIGN TO UT-S-ORDHDRI
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS WS-ORDHDRI-STATUS.
005300*
005400     SELECT ORDHDR-OUT-FILE ASSIGN TO UT-S-ORDHDRO
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS WS-ORDHDRO-STATUS.
005700*
005800     SELECT ORDLIN-IN-FILE  ASSIGN TO UT-S-ORDLINI
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WS-ORDLINI-STATUS.
006100*
006200     SELECT ORDLIN-OUT-FILE ASSIGN TO UT-S-ORDLINO
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS WS-ORDLINO-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  ORDHDR-IN-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS ORDER-HEADER-RECORD.
007300     COPY OEIORDH.
007500*
007600 FD  ORDHDR-OUT-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS ORDHDR-OUT-REC.
008000 01  ORDHDR-OUT-REC                  PIC X(150).
008100*
008200 FD  ORDLIN-IN-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS ORDER-LINE-RECORD.
008600     COPY OEIORDL.
008800*
008900 FD  ORDLIN-OUT-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS ORDLIN-OUT-REC.
009300 01  ORDLIN-OUT-REC                  PIC X(120).
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700 01  FILE-STATUS-CODES.
009800     05  WS-ORDHDRI-STATUS        PIC XX     VALUE '00'.
009900     05  WS-ORDHDRO-STATUS        PIC XX     VALUE '00'.
010000     05  WS-ORDLINI-STATUS        PIC XX     VALUE '00'.
010100     05  WS-ORDLINO-STATUS        PIC XX     VALUE '00'.
010150     05  FILLER                   PIC X(16)  VALUE SPACES.
010200*
010300 01  PROGRAM-INDICATOR-SWITCHES.
010400     05  WS-EOF-HDR-SW            PIC X(3)   VALUE 'NO '.
010500         88  EOF-HDR                          VALUE 'YES'.
010600     05  WS-EOF-LIN-SW            PIC X(3)   VALUE 'NO '.
010700         88  EOF-LIN                          VALUE 'YES'.
010800     05  WS-TAX-ALREADY-SET-SW    PIC X(3)   VALUE 'NO '.
010900         88  TAX-ALREADY-SET                  VALUE 'YES'.
010950     05  FILLER                   PIC X(17)  VALUE SPACES.
011000*
011100 01  WS-DATE-WORK-AREA.
011200     05  WS-TODAY-DATE            PIC 9(8)       VALUE ZERO.
011300     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
011400         10  WS-TODAY-YYYY        PIC 9(4).
011500         10  WS-TODAY-MM          PIC 9(2).
011600         10  WS-TODAY-DD          PIC 9(2).
011650     05  FILLER                   PIC X(10)      VALUE SPACES.
011700*
011800 01  WS-AMOUNT-WORK-AREA.
011900     05  WS-ORDER-TOTAL           PIC S9(7)V9(2) COMP-3 VALUE ZERO.
012000     05  WS-ORDER-TOTAL-ALT REDEFINES WS-ORDER-TOTAL
012100                                  PIC S9(9)      COMP-3.
012150     05  FILLER                   PIC X(10)      VALUE SPACES.
012200*
012300 01  WS-COUNTER-WORK-AREA.
012400     05  WS-HDR-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
012500     05  WS-HDR-READ-CTR-ALT REDEFINES WS-HDR-READ-CTR
012600                                  PIC S9(4)V9(3) COMP-3.
012700     05  WS-LIN-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
012800     05  WS-LIN-WRTN-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
012900     05  WS-HDR-WRTN-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
013000     05  WS-LINE-COUNT            PIC S9(3)      COMP-3 VALUE ZERO.
013050     05  FILLER                   PIC X(10)      VALUE SPACES.
013100*
013200 01  WS-CURRENT-ORDER-NO          PIC X(20)      VALUE SPACES.
013300*
013400 01  DISPLAY-LINE.
013500     05  DISP-MESSAGE             PIC X(45).
013600     05  DISP-VALUE               PIC ZZZ,ZZ9.
013650     05  FILLER                   PIC X(10)  VALUE SPACES.
013700*
013800 01  LS-LINE-PARMS.
013900     05  LS-QUANTITY              PIC S9(5)      COMP-3.
014000     05  LS-UNIT-PRICE            PIC S9(7)V9(2) COMP-3.
014100     05  LS-DISCOUNT-PCT          PIC S9(3)V9(2) COMP-3.
014200     05  LS-LINE-TOTAL            PIC S9(7)V9(2) COMP-3.
014250     05  FILLER                   PIC X(10)      VALUE SPACES.
014300******************************************************************
014400 PROCEDURE DIVISION.
014500*
014600 000-MAINLINE SECTION.
014700*
014800     OPEN INPUT  ORDHDR-IN-FILE
014900               ORDLIN-IN-FILE
015000          OUTPUT ORDHDR-OUT-FILE
015100               ORDLIN-OUT-FILE.
015200     PERFORM 800-READ-HEADER THRU 800-EXIT.
015300     PERFORM 810-READ-LINE THRU 810-EXIT.
015400     PERFORM 200-PROCESS-ONE-ORDER THRU 200-EXIT
015500         UNTIL EOF-HDR.
015600     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
015700     CLOSE ORDHDR-IN-FILE
015800           ORDLIN-IN-FILE
015900           ORDHDR-OUT-FILE
016000           ORDLIN-OUT-FILE.
016100     MOVE ZERO TO RETURN-CODE.
016200     GOBACK.
016300*
016400 200-PROCESS-ONE-ORDER.
016500*
016600     MOVE ORD-ORDER-NUMBER TO WS-CURRENT-ORDER-NO.
016700     MOVE ZERO TO WS-ORDER-TOTAL, WS-LINE-COUNT.
016800     IF ORD-TOTAL-AMOUNT IS GREATER THAN ZERO
016900                     OR ORD-TAX-AMOUNT IS GREATER THAN ZERO
017000        MOVE 'YES' TO WS-TAX-ALREADY-SET-SW
017100     ELSE
017200        MOVE 'NO ' TO WS-TAX-ALREADY-SET-SW.
017300     PERFORM 210-PROCESS-ONE-LINE THRU 210-EXIT
017400         UNTIL EOF-LIN
017500            OR OL-ORDER-NUMBER IS NOT EQUAL TO WS-CURRENT-ORDER-NO.
017600     PERFORM 250-FINALIZE-ORDER THRU 250-EXIT.
017700     PERFORM 800-READ-HEADER THRU 800-EXIT.
017800*
017900 200-EXIT.
018000     EXIT.
018100*
018200 210-PROCESS-ONE-LINE.
018300*
018400     MOVE OL-QUANTITY     TO LS-QUANTITY.
018500     MOVE OL-UNIT-PRICE   TO LS-UNIT-PRICE.
018600     MOVE OL-DISCOUNT-PCT TO LS-DISCOUNT-PCT.
018700     CALL 'LINCALC' USING LS-LINE-PARMS.
018800     MOVE LS-LINE-TOTAL TO OL-LINE-TOTAL.
018900     ADD OL-LINE-TOTAL TO WS-ORDER-TOTAL.
019000     ADD 1 TO WS-LINE-COUNT.
019100     WRITE ORDLIN-OUT-REC FROM ORDER-LINE-RECORD.
019200     ADD 1 TO WS-LIN-WRTN-CTR.
019300     PERFORM 810-READ-LINE THRU 810-EXIT.
019400*
019500 210-EXIT.
019600     EXIT.
019700*
019800 250-FINALIZE-ORDER.
019900*
020000     IF TAX-ALREADY-SET
020100        NEXT SENTENCE
020200     ELSE
020300        COMPUTE ORD-TAX-AMOUNT ROUNDED =
020400                WS-ORDER-TOTAL * 0.20.
020500     MOVE WS-ORDER-TOTAL TO ORD-TOTAL-AMOUNT.
020600     MOVE WS-LINE-COUNT  TO ORD-LINE-COUNT.
020700     WRITE ORDHDR-OUT-REC FROM ORDER-HEADER-RECORD.
020800     ADD 1 TO WS-HDR-WRTN-CTR.
020900*
021000 250-EXIT.
021100     EXIT.
021200*
021300 800-READ-HEADER.
021400*
021500     READ ORDHDR-IN-FILE
021600         AT END MOVE 'YES' TO WS-EOF-HDR-SW
021700                GO TO 800-EXIT.
021800     ADD 1 TO WS-HDR-READ-CTR.
021900*
022000 800-EXIT.
022100     EXIT.
022200*
022300 810-READ-LINE.
022400*
022500     READ ORDLIN-IN-FILE
022600         AT END MOVE 'YES' TO WS-EOF-LIN-SW
022700                GO TO 810-EXIT.
022800     ADD 1 TO WS-LIN-READ-CTR.
022900*
023000 810-EXIT.
023100     EXIT.
023200*
023300 900-DISPLAY-PROG-DIAG.
023400*
023500     DISPLAY '****     ORDTOT RUNNING      ****'.
023600     MOVE 'ORDER HEADERS READ                          ' TO
023700          DISP-MESSAGE.
023800     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
023900     DISPLAY DISPLAY-LINE.
024000     MOVE 'ORDER HEADERS WRITTEN                       ' TO
024100          DISP-MESSAGE.
024200     MOVE WS-HDR-WRTN-CTR TO DISP-VALUE.
024300     DISPLAY DISPLAY-LINE.
024400     MOVE 'ORDER LINES READ                            ' TO
024500          DISP-MESSAGE.
024600     MOVE WS-LIN-READ-CTR TO DISP-VALUE.
024700     DISPLAY DISPLAY-LINE.
024800     MOVE 'ORDER LINES WRITTEN                         ' TO
024900          DISP-MESSAGE.
025000     MOVE WS-LIN-WRTN-CTR TO DISP-VALUE.
025100     DISPLAY DISPLAY-LINE.
025200     DISPLAY '****     ORDTOT EOJ          ****'.
025300*
025400 900-EXIT.
025500     EXIT.
025600*
025700* END OF PROGRAM ORDTOT.
