000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVANAL.
000300 AUTHOR.        J. W. STEIGER.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  01/15/96.
000600 DATE-COMPILED. 01/15/96.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          PROGRAM PRODUCES THE INVOICE ANALYSIS REPORT - A
001300*          FLAT LISTING, ONE LINE PER INVOICE, NO CONTROL
001400*          BREAK.  FOR EACH INVOICE THE PROGRAM COMPUTES
001500*          WHETHER IT IS PAST DUE, HOW MANY DAYS PAST DUE,
001600*          WHAT PERCENT HAS BEEN PAID, A RISK CLASSIFICATION,
001700*          AND ONE OR MORE COLLECTIONS RECOMMENDATIONS.
001800*
001900*          DAYS-OVERDUE IS COMPUTED BY CONVERTING THE DUE DATE
002000*          AND THE BATCH RUN DATE TO AN ABSOLUTE DAY COUNT
002100*          (PARAGRAPH 610) AND SUBTRACTING - THIS SHOP DOES
002200*          NOT HAVE A DATE-INTERVAL LIBRARY ROUTINE, SO THE
002300*          CONVERSION IS DONE IN-LINE USING THE STANDARD
002400*          CUMULATIVE-DAYS-PER-MONTH TABLE WITH A LEAP YEAR
002500*          ADJUSTMENT.
002600*
002700*          RISK LEVEL AND RECOMMENDATION TEXT ARE CARRIED IN
002800*          THE FRENCH WORDING USED BY THE COLLECTIONS DESK -
002900*          THIS PROGRAM DROPS ACCENT MARKS SINCE THE PRINT
003000*          CHAIN ON THE 3800 DOES NOT CARRY THEM.
003100*
003200******************************************************************
003300*    CHANGE LOG
003400******************************************************************
003500*    01/15/96  JWS  INITIAL VERSION (REQ 6190).
003700*    08/14/97  JWS  ADDED THE PER-CUSTOMER INVOICE COUNT/PAID/
003800*                   OUTSTANDING ROLL-UP REQUESTED BY COLLECTIONS
003900*                   FOR THE ANALYSIS RECORD (REQ 7008).
004000*    06/02/99  LDK  Y2K REVIEW - THE DATE-TO-DAYS CONVERSION IN
004100*                   PARAGRAPH 610 WAS TESTED THROUGH 12/31/99
004200*                   AND 01/01/2000 - NO CHANGE REQUIRED, THE
004300*                   4-DIGIT CENTURY WAS ALREADY CARRIED IN
004400*                   INV-DUE-DATE/INV-RUN-DATE.
004500*    01/09/01  TMO  VIP/ENTERPRISE PRIORITY-HANDLING LINE NOW
004600*                   APPENDED REGARDLESS OF STATUS, NOT JUST ON
004700*                   OVERDUE INVOICES (REQ 8810).
004800*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP
004900*                   STANDARD (REQ 9117).
004950*    07/19/05  JWS  900-DISPLAY-PROG-DIAG NOW REPORTS ACTUAL
004960*                   READ/WRITTEN COUNTS INSTEAD OF BANNER TEXT
004970*                   ONLY (REQ 9803).
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
005800     UPSI-0 IS IA-DIAGNOSTIC-SWITCH.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200     SELECT CUSTMST-FILE    ASSIGN TO UT-S-CUSTMST
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS WS-CUSTMST-STATUS.
006500*
006600     SELECT INVHDR-IN-FILE  ASSIGN TO UT-S-INVHDRI
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS WS-INVHDRI-STATUS.
006900*
007000     SELECT ANALYSIS-RPT-FILE ASSIGN TO UT-S-ANALRPT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS WS-ANALRPT-STATUS.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  CUSTMST-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS CUSTOMER-RECORD.
008100     COPY OEICUST.
008200*
008300 FD  INVHDR-IN-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS INVOICE-HEADER-RECORD.
008700     COPY OEIINVH.
008800*
008900 FD  ANALYSIS-RPT-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 180 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS ANAL-OUTPUT-REP-LINE.
009500 01  ANAL-OUTPUT-REP-LINE             PIC X(180).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  FILE-STATUS-CODES.
010000     05  WS-CUSTMST-STATUS        PIC XX     VALUE '00'.
010100     05  WS-INVHDRI-STATUS        PIC XX     VALUE '00'.
010200     05  WS-ANALRPT-STATUS        PIC XX     VALUE '00'.
010250     05  FILLER                   PIC X(18)  VALUE SPACES.
010300*
010400 01  PROGRAM-INDICATOR-SWITCHES.
010500     05  WS-EOF-CUSTMST-SW        PIC X(3)   VALUE 'NO '.
010600         88  EOF-CUSTMST                      VALUE 'YES'.
010700     05  WS-EOF-INVHDR-SW         PIC X(3)   VALUE 'NO '.
010800         88  EOF-INVHDR                       VALUE 'YES'.
010900     05  WS-OVERDUE-SW            PIC X(3)   VALUE 'NO '.
011000         88  WS-IS-OVERDUE                    VALUE 'YES'.
011050     05  WS-CUST-FOUND-SW         PIC X(3)   VALUE 'NO '.
011060         88  WS-CUST-WAS-FOUND                VALUE 'YES'.
011070     05  FILLER                   PIC X(16)  VALUE SPACES.
011100*
011200     COPY OEICTAB.
011300*
011400 01  WS-REPORT-CONTROLS.
011500     05  WS-PAGE-COUNT            PIC S9(3)  COMP-3 VALUE ZERO.
011600     05  WS-LINES-PER-PAGE        PIC S9(2)  VALUE +50.
011700     05  WS-LINES-USED            PIC S9(2)  VALUE +51.
011750     05  FILLER                   PIC X(10)  VALUE SPACES.
011800*
011900 01  WS-DATE-WORK-AREA.
012000     05  WS-TODAY-DATE            PIC 9(8)       VALUE ZERO.
012100     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
012200         10  WS-TODAY-YYYY        PIC 9(4).
012300         10  WS-TODAY-MM          PIC 9(2).
012400         10  WS-TODAY-DD          PIC 9(2).
012450     05  FILLER                   PIC X(10)      VALUE SPACES.
012500*
012600*    CUMULATIVE-DAYS-BEFORE-MONTH LOOKUP, NON-LEAP YEAR, USED
012700*    BY THE DATE-TO-DAYS CONVERSION IN PARAGRAPH 610.
012800 01  WS-CUM-DAYS-LOAD.
012900     05  FILLER                   PIC 9(3)   VALUE 000.
013000     05  FILLER                   PIC 9(3)   VALUE 031.
013100     05  FILLER                   PIC 9(3)   VALUE 059.
013200     05  FILLER                   PIC 9(3)   VALUE 090.
013300     05  FILLER                   PIC 9(3)   VALUE 120.
013400     05  FILLER                   PIC 9(3)   VALUE 151.
013500     05  FILLER                   PIC 9(3)   VALUE 181.
013600     05  FILLER                   PIC 9(3)   VALUE 212.
013700     05  FILLER                   PIC 9(3)   VALUE 243.
013800     05  FILLER                   PIC 9(3)   VALUE 273.
013900     05  FILLER                   PIC 9(3)   VALUE 304.
014000     05  FILLER                   PIC 9(3)   VALUE 334.
014100 01  WS-CUM-DAYS-TAB REDEFINES WS-CUM-DAYS-LOAD.
014200     05  WS-CUM-DAYS-ENTRY        PIC 9(3)   OCCURS 12 TIMES.
014300*
014400 01  WS-DATE-CONVERT-WORK-AREA.
014500     05  WS-CONV-YYYY             PIC 9(4)       COMP.
014600     05  WS-CONV-MM               PIC 9(2)       COMP.
014700     05  WS-CONV-DD               PIC 9(2)       COMP.
014800     05  WS-CONV-CUM-DAYS         PIC 9(3)       COMP.
014900     05  WS-CONV-RESULT           PIC S9(7)      COMP.
015000     05  WS-CUM-INDEX             PIC S9(4)      COMP.
015100     05  WS-REM-4                 PIC S9(4)      COMP.
015200     05  WS-REM-100               PIC S9(4)      COMP.
015300     05  WS-REM-400               PIC S9(4)      COMP.
015400     05  WS-DIV-DUMMY             PIC S9(7)      COMP.
015500     05  WS-LEAP-YEAR-SW          PIC X(3)       VALUE 'NO '.
015600         88  WS-IS-LEAP-YEAR              VALUE 'YES'.
015700     05  WS-DUE-DAYS              PIC S9(7)      COMP VALUE ZERO.
015750     05  FILLER                   PIC X(10)      VALUE SPACES.
015800     05  WS-RUN-DAYS              PIC S9(7)      COMP VALUE ZERO.
015900     05  WS-DAYS-OVERDUE          PIC S9(5)      COMP-3 VALUE ZERO.
016000     05  WS-DAYS-UNTIL-DUE        PIC S9(5)      COMP-3 VALUE ZERO.
016050     05  WS-REC-PTR               PIC S9(4)      COMP VALUE 1.
016080     05  FILLER                   PIC X(10)      VALUE SPACES.
016100*
016200 01  WS-AMOUNT-WORK-AREA.
016300     05  WS-PAID-PCT-RAW          PIC S9(3)V9(4) COMP-3 VALUE ZERO.
016400     05  WS-PAID-PCT              PIC S9(3)V9(2) COMP-3 VALUE ZERO.
016500     05  WS-PAID-PCT-ALT REDEFINES WS-PAID-PCT
016600                                  PIC S9(4)      COMP-3.
016650     05  FILLER                   PIC X(10)      VALUE SPACES.
016700*
016800 01  WS-COUNTER-WORK-AREA.
016900     05  WS-INV-READ-CTR          PIC S9(7)      COMP-3 VALUE ZERO.
017000     05  WS-INV-READ-CTR-ALT REDEFINES WS-INV-READ-CTR
017100                                  PIC S9(4)V9(3) COMP-3.
017200     05  WS-LINE-WRITTEN-CTR      PIC S9(7)      COMP-3 VALUE ZERO.
017250     05  FILLER                   PIC X(10)      VALUE SPACES.
017300*
017310 01  DISPLAY-LINE.
017320     05  DISP-MESSAGE             PIC X(45).
017330     05  DISP-VALUE               PIC ZZZ,ZZ9.
017340     05  FILLER                   PIC X(10)  VALUE SPACES.
017350*
017400 01  WS-RISK-LEVEL-DL             PIC X(9)       VALUE SPACES.
017500 01  WS-RECOMMENDATION-TEXT       PIC X(90)      VALUE SPACES.
017600 01  WS-AMT-DISPLAY               PIC Z,ZZZ,ZZ9.99-.
017700*
017800* PROGRAM REPORT LINES.
017900*
018000 01  HL-HEADER-1.
018100     05  FILLER            PIC X(1)   VALUE SPACES.
018200     05  FILLER            PIC X(15)  VALUE 'REPORT NO 31070'.
018300     05  FILLER            PIC X(15)  VALUE SPACES.
018400     05  FILLER            PIC X(25)  VALUE 'INVOICE ANALYSIS AS OF '.
018500     05  RPT-DATE          PIC X(8).
018600     05  FILLER            PIC X(100) VALUE SPACES.
018700     05  FILLER            PIC X(5)   VALUE 'PAGE '.
018800     05  RPT-PAGE-NO       PIC ZZZ.
018900     05  FILLER            PIC X(8)   VALUE SPACES.
019000*
019100 01  HL-HEADER-2.
019200     05  FILLER            PIC X(1)   VALUE SPACES.
019300     05  FILLER            PIC X(20)  VALUE 'INVOICE'.
019400     05  FILLER            PIC X(21)  VALUE 'CUSTOMER'.
019500     05  FILLER            PIC X(16)  VALUE 'STATUS'.
019600     05  FILLER            PIC X(14)  VALUE 'TOTAL AMT'.
019700     05  FILLER            PIC X(14)  VALUE 'PAID AMT'.
019800     05  FILLER            PIC X(14)  VALUE 'REMAIN AMT'.
019900     05  FILLER            PIC X(7)   VALUE 'PAID %'.
020000     05  FILLER            PIC X(4)   VALUE 'OVR'.
020100     05  FILLER            PIC X(5)   VALUE 'DAYS'.
020200     05  FILLER            PIC X(10)  VALUE 'RISK'.
020300     05  FILLER            PIC X(30)  VALUE 'RECOMMENDATION'.
020400*
020500 01  DL-DETAIL.
020600     05  FILLER            PIC X(1)   VALUE SPACES.
020700     05  INV-NO-DL         PIC X(20).
020800     05  FILLER            PIC X(1)   VALUE SPACES.
020900     05  CUST-CODE-DL      PIC X(20).
021000     05  FILLER            PIC X(1)   VALUE SPACES.
021100     05  STATUS-DL         PIC X(15).
021200     05  FILLER            PIC X(1)   VALUE SPACES.
021300     05  TOTAL-AMT-DL      PIC Z,ZZZ,ZZ9.99-.
021400     05  FILLER            PIC X(1)   VALUE SPACES.
021500     05  PAID-AMT-DL       PIC Z,ZZZ,ZZ9.99-.
021600     05  FILLER            PIC X(1)   VALUE SPACES.
021700     05  REMAIN-AMT-DL     PIC Z,ZZZ,ZZ9.99-.
021800     05  FILLER            PIC X(1)   VALUE SPACES.
021900     05  PAID-PCT-DL       PIC ZZ9.99.
022000     05  FILLER            PIC X(1)   VALUE SPACES.
022100     05  OVERDUE-DL        PIC X(3).
022200     05  FILLER            PIC X(1)   VALUE SPACES.
022300     05  DAYS-OVERDUE-DL   PIC ZZZ9.
022400     05  FILLER            PIC X(1)   VALUE SPACES.
022500     05  RISK-LEVEL-DL     PIC X(9).
022600     05  FILLER            PIC X(1)   VALUE SPACES.
022700     05  RECOMMEND-DL      PIC X(50).
022800     05  FILLER            PIC X(3)   VALUE SPACES.
022900*
023000 01  ERROR-MESSAGE-EL             PIC X(80).
023100*
023200 PROCEDURE DIVISION.
023300*
023400 000-MAINLINE SECTION.
023500*
023600     OPEN INPUT  CUSTMST-FILE
023700                 INVHDR-IN-FILE.
023800     OPEN OUTPUT ANALYSIS-RPT-FILE.
023900     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
024000     MOVE WS-TODAY-DATE TO RPT-DATE.
024100     PERFORM 100-LOAD-CUSTOMER-TABLE THRU 100-EXIT.
024200     PERFORM 150-ACCUM-CUST-TOTALS THRU 150-EXIT.
024300     CLOSE INVHDR-IN-FILE.
024400     OPEN INPUT INVHDR-IN-FILE.
024500     MOVE 'NO ' TO WS-EOF-INVHDR-SW.
024600     PERFORM 800-READ-INVOICE THRU 800-EXIT.
024700     PERFORM 200-ANALYZE-ONE-INVOICE THRU 200-EXIT
024800         UNTIL EOF-INVHDR.
024900     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
025000     CLOSE CUSTMST-FILE
025100           INVHDR-IN-FILE
025200           ANALYSIS-RPT-FILE.
025300     MOVE ZERO TO RETURN-CODE.
025400     GOBACK.
025500*
025600 100-LOAD-CUSTOMER-TABLE.
025700*
025800     MOVE ZERO TO CT-TABLE-COUNT.
025900     PERFORM 110-READ-CUSTOMER THRU 110-EXIT.
026000     PERFORM 120-ADD-TABLE-ENTRY THRU 120-EXIT
026100         UNTIL EOF-CUSTMST.
026200*
026300 100-EXIT.
026400     EXIT.
026500*
026600 110-READ-CUSTOMER.
026700*
026800     READ CUSTMST-FILE
026900         AT END MOVE 'YES' TO WS-EOF-CUSTMST-SW
027000                GO TO 110-EXIT.
027100*
027200 110-EXIT.
027300     EXIT.
027400*
027500 120-ADD-TABLE-ENTRY.
027600*
027700     ADD 1 TO CT-TABLE-COUNT.
027800     SET CT-INDEX TO CT-TABLE-COUNT.
027900     MOVE CUST-CODE          TO CT-CUST-CODE (CT-INDEX).
028000     MOVE CUST-COMPANY-NAME  TO CT-CUST-NAME (CT-INDEX).
028100     MOVE CUST-STATUS        TO CT-CUST-STATUS (CT-INDEX).
028200     MOVE CUST-SEGMENT       TO CT-CUST-SEGMENT (CT-INDEX).
028300     MOVE CUST-CREDIT-LIMIT  TO CT-CUST-CREDIT-LIMIT (CT-INDEX).
028400     MOVE CUST-CREDIT-LIMIT-SET TO CT-CUST-LIMIT-SET (CT-INDEX).
028500     MOVE ZERO               TO CT-CUST-OUTSTANDING (CT-INDEX)
028600                                 CT-CUST-INV-COUNT (CT-INDEX)
028700                                 CT-CUST-PAID-TOTAL (CT-INDEX)
028800                                 CT-CUST-UNPAID-CNT (CT-INDEX).
028900     PERFORM 110-READ-CUSTOMER THRU 110-EXIT.
029000*
029100 120-EXIT.
029200     EXIT.
029300*
029400 150-ACCUM-CUST-TOTALS.
029500*
029600     PERFORM 800-READ-INVOICE THRU 800-EXIT.
029700     PERFORM 160-ROLL-UP-ONE-INVOICE THRU 160-EXIT
029800         UNTIL EOF-INVHDR.
029900*
030000 150-EXIT.
030100     EXIT.
030200*
030300 160-ROLL-UP-ONE-INVOICE.
030400*
030500     SET CT-INDEX TO 1.
030600     SEARCH CUSTOMER-TAB-ENTRY
030700         AT END
030800             NEXT SENTENCE
030900         WHEN CT-CUST-CODE (CT-INDEX) IS EQUAL TO
031000                        INV-CUSTOMER-CODE
031100             ADD 1 TO CT-CUST-INV-COUNT (CT-INDEX)
031200             ADD INV-PAID-AMT TO CT-CUST-PAID-TOTAL (CT-INDEX).
031300     IF NOT INV-STAT-PAID AND NOT INV-STAT-CANCELLED
031500           AND CT-INDEX IS NOT GREATER THAN CT-TABLE-COUNT
031600        ADD INV-REMAINING-AMT TO CT-CUST-OUTSTANDING (CT-INDEX)
031700        ADD 1 TO CT-CUST-UNPAID-CNT (CT-INDEX).
031800     PERFORM 800-READ-INVOICE THRU 800-EXIT.
031900*
032000 160-EXIT.
032100     EXIT.
032200*
032300 200-ANALYZE-ONE-INVOICE.
032400*
032500     ADD 1 TO WS-INV-READ-CTR.
032550     PERFORM 205-FIND-CUSTOMER THRU 205-EXIT.
032600     PERFORM 210-CALC-OVERDUE THRU 210-EXIT.
032700     PERFORM 220-CALC-PAID-PERCENTAGE THRU 220-EXIT.
032800     PERFORM 230-CLASSIFY-RISK THRU 230-EXIT.
032900     PERFORM 240-SELECT-RECOMMENDATION THRU 240-EXIT.
033000     PERFORM 280-WRITE-DETAIL-LINE THRU 280-EXIT.
033100     PERFORM 800-READ-INVOICE THRU 800-EXIT.
033200*
033300 200-EXIT.
033400     EXIT.
033500*
033550 205-FIND-CUSTOMER.
033560*
033570     MOVE 'NO ' TO WS-CUST-FOUND-SW.
033580     SET CT-INDEX TO 1.
033590     SEARCH CUSTOMER-TAB-ENTRY
033600         AT END
033610             NEXT SENTENCE
033620         WHEN CT-CUST-CODE (CT-INDEX) IS EQUAL TO
033630                        INV-CUSTOMER-CODE
033640             MOVE 'YES' TO WS-CUST-FOUND-SW.
033650*
033660 205-EXIT.
033670     EXIT.
033680*
033690 210-CALC-OVERDUE.
033700*
033800     MOVE 'NO ' TO WS-OVERDUE-SW.
033900     MOVE ZERO  TO WS-DAYS-OVERDUE.
034000     MOVE ZERO  TO WS-DAYS-UNTIL-DUE.
034100     IF NOT INV-STAT-PAID AND NOT INV-DUE-DATE-NOT-SET
034200        MOVE INV-DUE-YYYY TO WS-CONV-YYYY
034300        MOVE INV-DUE-MM   TO WS-CONV-MM
034400        MOVE INV-DUE-DD   TO WS-CONV-DD
034500        PERFORM 610-DATE-TO-DAYS THRU 610-EXIT
034600        MOVE WS-CONV-RESULT TO WS-DUE-DAYS
034700        MOVE INV-RUN-YYYY TO WS-CONV-YYYY
034800        MOVE INV-RUN-MM   TO WS-CONV-MM
034900        MOVE INV-RUN-DD   TO WS-CONV-DD
035000        PERFORM 610-DATE-TO-DAYS THRU 610-EXIT
035100        MOVE WS-CONV-RESULT TO WS-RUN-DAYS
035200        IF WS-RUN-DAYS IS GREATER THAN WS-DUE-DAYS
035300           MOVE 'YES' TO WS-OVERDUE-SW
035400           COMPUTE WS-DAYS-OVERDUE = WS-RUN-DAYS - WS-DUE-DAYS
035500        ELSE
035600           COMPUTE WS-DAYS-UNTIL-DUE = WS-DUE-DAYS - WS-RUN-DAYS.
035700*
035800 210-EXIT.
035900     EXIT.
036000*
036100 220-CALC-PAID-PERCENTAGE.
036200*
036300     IF INV-TOTAL-AMT IS GREATER THAN ZERO
036400        COMPUTE WS-PAID-PCT-RAW ROUNDED =
036500                (INV-PAID-AMT / INV-TOTAL-AMT) * 100
036600        COMPUTE WS-PAID-PCT ROUNDED = WS-PAID-PCT-RAW
036700     ELSE
036800        MOVE ZERO TO WS-PAID-PCT.
036900*
037000 220-EXIT.
037100     EXIT.
037200*
037300 230-CLASSIFY-RISK.
037400*
037500     IF INV-STAT-PAID
037600        MOVE 'AUCUN' TO WS-RISK-LEVEL-DL
037700     ELSE
037800     IF WS-IS-OVERDUE AND WS-DAYS-OVERDUE IS GREATER THAN 90
037900        MOVE 'CRITIQUE' TO WS-RISK-LEVEL-DL
038000     ELSE
038100     IF WS-IS-OVERDUE AND WS-DAYS-OVERDUE IS GREATER THAN 60
038200        MOVE 'ELEVE' TO WS-RISK-LEVEL-DL
038300     ELSE
038400     IF WS-IS-OVERDUE AND WS-DAYS-OVERDUE IS GREATER THAN 30
038500        MOVE 'MOYEN' TO WS-RISK-LEVEL-DL
038600     ELSE
038700     IF WS-IS-OVERDUE
038800        MOVE 'FAIBLE' TO WS-RISK-LEVEL-DL
038900     ELSE
039000     IF NOT INV-DUE-DATE-NOT-SET AND
039100        WS-DAYS-UNTIL-DUE IS NOT GREATER THAN 7 AND
039200        WS-DAYS-UNTIL-DUE IS GREATER THAN ZERO
039300        MOVE 'ATTENTION' TO WS-RISK-LEVEL-DL
039400     ELSE
039500        MOVE 'NORMAL' TO WS-RISK-LEVEL-DL.
039600*
039700 230-EXIT.
039800     EXIT.
039900*
040000 240-SELECT-RECOMMENDATION.
040100*
040200     MOVE SPACES TO WS-RECOMMENDATION-TEXT.
040250     MOVE 1 TO WS-REC-PTR.
040300     IF INV-STAT-DRAFT
040400        STRING 'FINALIZE AND ISSUE THE INVOICE'
040500               DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
040510               WITH POINTER WS-REC-PTR.
040600     IF INV-STAT-ISSUED
040700        STRING 'SEND THE INVOICE TO THE CUSTOMER'
040800               DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
040810               WITH POINTER WS-REC-PTR.
040900     IF INV-STAT-SENT AND WS-DAYS-UNTIL-DUE IS GREATER THAN ZERO
041000           AND WS-DAYS-UNTIL-DUE IS NOT GREATER THAN 7
041100        STRING 'SEND A PAYMENT REMINDER - DUE DATE APPROACHING'
041200               DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
041210               WITH POINTER WS-REC-PTR.
041300     IF INV-STAT-OVERDUE
041400        PERFORM 245-OVERDUE-RECOMMENDATION THRU 245-EXIT.
041500     IF INV-STAT-PART-PAID
041600        MOVE INV-REMAINING-AMT TO WS-AMT-DISPLAY
041700        STRING 'FOLLOW UP FOR REMAINING BALANCE: '
041800               WS-AMT-DISPLAY
041900               DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
041910               WITH POINTER WS-REC-PTR.
042000     IF INV-STAT-DISPUTED
042100        STRING 'REVIEW THE DISPUTE WITH SALES; '
042200               'CONTACT CUSTOMER FOR RESOLUTION'
042300               DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
042310               WITH POINTER WS-REC-PTR.
042400     IF WS-CUST-WAS-FOUND
042500        IF CT-CUST-SEGMENT (CT-INDEX) IS EQUAL TO 'VIP       '
042600              OR CT-CUST-SEGMENT (CT-INDEX) IS EQUAL TO
042700                                          'ENTERPRISE'
042800           STRING '; PRIORITY CUSTOMER - PERSONALIZED '
042810                  'HANDLING RECOMMENDED'
042820                  DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
042830                  WITH POINTER WS-REC-PTR.
042900*
043000 240-EXIT.
043100     EXIT.
043200*
043300 245-OVERDUE-RECOMMENDATION.
043400*
043500     IF WS-DAYS-OVERDUE IS NOT GREATER THAN 15
043600        STRING 'SEND FIRST REMINDER'
043700               DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
043710               WITH POINTER WS-REC-PTR
043800     ELSE
043900     IF WS-DAYS-OVERDUE IS NOT GREATER THAN 30
044000        STRING 'SEND SECOND REMINDER, PHONE THE CUSTOMER'
044100               DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
044110               WITH POINTER WS-REC-PTR
044200     ELSE
044300     IF WS-DAYS-OVERDUE IS NOT GREATER THAN 60
044400        STRING 'ESCALATE TO COLLECTIONS; '
044500               'CONSIDER SUSPENDING THE ACCOUNT'
044600               DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
044610               WITH POINTER WS-REC-PTR
044700     ELSE
044800        STRING 'REFER TO LEGAL; '
044900               'PROVISION AS DOUBTFUL DEBT'
045000               DELIMITED BY SIZE INTO WS-RECOMMENDATION-TEXT
045010               WITH POINTER WS-REC-PTR.
045100*
045200 245-EXIT.
045300     EXIT.
045400*
046500 280-WRITE-DETAIL-LINE.
046600*
046700     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
046800        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
046900           PERFORM 955-HEADINGS THRU 955-EXIT.
047000     MOVE SPACES TO DL-DETAIL.
047100     MOVE INV-INVOICE-NUMBER TO INV-NO-DL.
047200     MOVE INV-CUSTOMER-CODE  TO CUST-CODE-DL.
047300     MOVE INV-STATUS         TO STATUS-DL.
047400     MOVE INV-TOTAL-AMT      TO TOTAL-AMT-DL.
047500     MOVE INV-PAID-AMT       TO PAID-AMT-DL.
047600     MOVE INV-REMAINING-AMT  TO REMAIN-AMT-DL.
047700     MOVE WS-PAID-PCT        TO PAID-PCT-DL.
047800     MOVE WS-DAYS-OVERDUE    TO DAYS-OVERDUE-DL.
047900     MOVE WS-RISK-LEVEL-DL   TO RISK-LEVEL-DL.
048000     MOVE WS-RECOMMENDATION-TEXT TO RECOMMEND-DL.
048100     IF WS-IS-OVERDUE
048200        MOVE 'YES' TO OVERDUE-DL
048300     ELSE
048400        MOVE 'NO ' TO OVERDUE-DL.
048500     WRITE ANAL-OUTPUT-REP-LINE FROM DL-DETAIL
048600         AFTER ADVANCING 1 LINE.
048700     ADD 1 TO WS-LINES-USED.
048800     ADD 1 TO WS-LINE-WRITTEN-CTR.
048900*
049000 280-EXIT.
049100     EXIT.
049200*
049300 610-DATE-TO-DAYS.
049400*
049500     DIVIDE WS-CONV-YYYY BY 4   GIVING WS-DIV-DUMMY
049600                                REMAINDER WS-REM-4.
049700     DIVIDE WS-CONV-YYYY BY 100 GIVING WS-DIV-DUMMY
049800                                REMAINDER WS-REM-100.
049900     DIVIDE WS-CONV-YYYY BY 400 GIVING WS-DIV-DUMMY
050000                                REMAINDER WS-REM-400.
050100     IF WS-REM-4 IS EQUAL TO ZERO AND
050200           (WS-REM-100 IS NOT EQUAL TO ZERO OR
050300            WS-REM-400 IS EQUAL TO ZERO)
050400        MOVE 'YES' TO WS-LEAP-YEAR-SW
050500     ELSE
050600        MOVE 'NO ' TO WS-LEAP-YEAR-SW.
050700     SET WS-CUM-INDEX TO WS-CONV-MM.
050800     MOVE WS-CUM-DAYS-ENTRY (WS-CUM-INDEX) TO WS-CONV-CUM-DAYS.
050900     IF WS-IS-LEAP-YEAR AND WS-CONV-MM IS GREATER THAN 2
051000        ADD 1 TO WS-CONV-CUM-DAYS.
051100     COMPUTE WS-CONV-RESULT =
051200             (WS-CONV-YYYY * 365) + (WS-CONV-YYYY / 4)
051300              - (WS-CONV-YYYY / 100) + (WS-CONV-YYYY / 400)
051400              + WS-CONV-CUM-DAYS + WS-CONV-DD.
051500*
051600 610-EXIT.
051700     EXIT.
051800*
051900 800-READ-INVOICE.
052000*
052100     READ INVHDR-IN-FILE
052200         AT END MOVE 'YES' TO WS-EOF-INVHDR-SW
052300                GO TO 800-EXIT.
052400*
052500 800-EXIT.
052600     EXIT.
052700*
052800 900-DISPLAY-PROG-DIAG.
052900*
052910     DISPLAY '****     INVANAL RUNNING     ****'.
052920     MOVE 'INVOICES ANALYZED                           ' TO
052930          DISP-MESSAGE.
052940     MOVE WS-INV-READ-CTR TO DISP-VALUE.
052950     DISPLAY DISPLAY-LINE.
052960     MOVE 'REPORT LINES WRITTEN                        ' TO
052970          DISP-MESSAGE.
052980     MOVE WS-LINE-WRITTEN-CTR TO DISP-VALUE.
052990     DISPLAY DISPLAY-LINE.
053300     DISPLAY '****     INVANAL EOJ         ****'.
053400*
053500 900-EXIT.
053600     EXIT.
053700*
053800 955-HEADINGS.
053900*
054000     ADD 1 TO WS-PAGE-COUNT.
054100     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
054200     WRITE ANAL-OUTPUT-REP-LINE FROM HL-HEADER-1
054300         AFTER ADVANCING PAGE.
054400     MOVE 1 TO WS-LINES-USED.
054500     WRITE ANAL-OUTPUT-REP-LINE FROM HL-HEADER-2
054600         AFTER ADVANCING 2 LINES.
054700     ADD 2 TO WS-LINES-USED.
054800*
054900 955-EXIT.
055000     EXIT.
055100*
055200* END OF PROGRAM INVANAL.
