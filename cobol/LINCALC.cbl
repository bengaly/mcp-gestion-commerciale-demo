000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LINCALC.
000300 AUTHOR.        R. W. BRANNIGAN.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  03/14/86.
000600 DATE-COMPILED. 03/14/86.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    SUBROUTINE TO CALCULATE A SINGLE ORDER OR INVOICE LINE
001300*    EXTENSION.  CALLED BY ORDTOT, INVTOT, AND ORDVAL SO THE
001400*    LINE-PRICING RULE LIVES IN ONE PLACE INSTEAD OF BEING
001500*    RECODED IN EVERY CALLER.
001600*
001700*    LINKAGE:
001800*       01  LC-LINE-PARMS  (PASSED AND MODIFIED - LC-LINE-TOTAL
001900*                           IS RETURNED TO THE CALLER)
002000*
002100******************************************************************
002200*    CHANGE LOG
002300******************************************************************
002400*    03/14/86  RWB  INITIAL VERSION - RAW = PRICE * QTY, LESS
002500*                   DISCOUNT PERCENT, FOR ORDTOT.
002600*    09/02/87  RWB  CORRECTED TRUNCATION ON THE DISCOUNT COMPUTE -
002700*                   WAS LOSING THE SECOND DECIMAL ON ROUND NUMBERS.
002800*    11/30/95  JWS  INVTOT NOW CALLS THIS ROUTINE TOO (REQ 6190) -
002900*                   RULE IS IDENTICAL FOR INVOICE LINES.
003000*    04/02/96  JWS  ORDVAL CALLS THIS ROUTINE FOR THE ESTIMATED-
003100*                   TOTAL CHECK DURING CREDIT VALIDATION.
003200*    06/02/99  LDK  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE,
003300*                   NO CHANGE REQUIRED.
003400*    01/09/01  TMO  DISCOUNT-PCT OF EXACTLY ZERO NOW SKIPS THE
003500*                   DISCOUNT COMPUTE ENTIRELY RATHER THAN COMPUTING
003600*                   AND SUBTRACTING ZERO - MINOR CPU SAVINGS ON THE
003700*                   OVERNIGHT RUN (REQ 8810).
003800*    05/22/03  MRA  ADDED WS-STANDARD WORK AREAS PER SHOP STANDARD
003900*                   FOR NEW SUBROUTINES (REQ 9117).
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-390.
004400 OBJECT-COMPUTER.   IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
004800     UPSI-0 IS LC-DIAGNOSTIC-SWITCH.
004900 INPUT-OUTPUT SECTION.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-DATE-WORK-AREA.
005400     05  WS-TODAY-DATE            PIC 9(8)       VALUE ZERO.
005500     05  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
005600         10  WS-TODAY-YYYY        PIC 9(4).
005700         10  WS-TODAY-MM          PIC 9(2).
005800         10  WS-TODAY-DD          PIC 9(2).
005850     05  FILLER                   PIC X(10)      VALUE SPACES.
005900*
006000 01  WS-AMOUNT-WORK-AREA.
006100     05  WS-RAW-AMOUNT            PIC S9(7)V9(2) COMP-3 VALUE ZERO.
006200     05  WS-RAW-AMOUNT-ALT REDEFINES WS-RAW-AMOUNT
006300                                  PIC S9(9)      COMP-3.
006400     05  WS-DISCOUNT-AMOUNT       PIC S9(7)V9(2) COMP-3 VALUE ZERO.
006450     05  FILLER                   PIC X(10)      VALUE SPACES.
006500*
006600 01  WS-COUNTER-WORK-AREA.
006700     05  WS-CALL-COUNTER          PIC S9(7)      COMP-3 VALUE ZERO.
006800     05  WS-CALL-COUNTER-ALT REDEFINES WS-CALL-COUNTER
006900                                  PIC S9(4)V9(3) COMP-3.
006950     05  FILLER                   PIC X(10)      VALUE SPACES.
007000*
007100 01  WS-FIRST-TIME-SW             PIC X          VALUE 'Y'.
007200     88  WS-FIRST-CALL                           VALUE 'Y'.
007300*
007400******************************************************************
007500 LINKAGE SECTION.
007600*
007700 01  LC-LINE-PARMS.
007800     05  LC-QUANTITY              PIC S9(5)      COMP-3.
007900     05  LC-UNIT-PRICE            PIC S9(7)V9(2) COMP-3.
008000     05  LC-DISCOUNT-PCT          PIC S9(3)V9(2) COMP-3.
008100     05  LC-LINE-TOTAL            PIC S9(7)V9(2) COMP-3.
008200******************************************************************
008300 PROCEDURE DIVISION USING LC-LINE-PARMS.
008400*
008500 000-MAIN-LINE.
008600*
008700     ADD 1 TO WS-CALL-COUNTER.
008800     IF WS-FIRST-CALL
008900        MOVE 'N' TO WS-FIRST-TIME-SW.
009000     PERFORM 100-CALC-LINE-TOTAL THRU 100-EXIT.
009100     GOBACK.
009200*
009300 100-CALC-LINE-TOTAL.
009400*
009500     COMPUTE WS-RAW-AMOUNT ROUNDED =
009600             LC-UNIT-PRICE * LC-QUANTITY.
009700     IF LC-DISCOUNT-PCT IS GREATER THAN ZERO
009800        COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
009900                WS-RAW-AMOUNT * LC-DISCOUNT-PCT / 100
010000        COMPUTE LC-LINE-TOTAL ROUNDED =
010100                WS-RAW-AMOUNT - WS-DISCOUNT-AMOUNT
010200     ELSE
010300        MOVE WS-RAW-AMOUNT TO LC-LINE-TOTAL.
010400*
010500 100-EXIT.
010600     EXIT.
010700*
010800* END OF PROGRAM LINCALC.
