000100******************************************************************
000200*    OEIINVL  -  INVOICE LINE RECORD LAYOUT                      *
000300*    ONE ENTRY PER LINE WITHIN AN INVOICE, SOURCE IS INVOICE-    *
000400*    LINE.DAT, KEYED BY IL-INVOICE-NUMBER + IL-LINE-NO.          *
000500*                                                                *
000600*    CHANGED:  12/04/95  JWS  SAME LAYOUT SHAPE AS ORDER LINE -  *
001100*              KEEP THE TWO COPYBOOKS IN STEP WHEN CHANGED.      *
001200******************************************************************
001300 01  INVOICE-LINE-RECORD.
001400     05  IL-INVOICE-NUMBER        PIC X(20).
001500     05  IL-LINE-NO               PIC 9(3).
001600     05  IL-DESCRIPTION           PIC X(40).
001700     05  IL-QUANTITY              PIC S9(5)      COMP-3.
001800     05  IL-UNIT-PRICE            PIC S9(7)V9(2) COMP-3.
001900     05  IL-DISCOUNT-PCT          PIC S9(3)V9(2) COMP-3.
002000     05  IL-LINE-TOTAL            PIC S9(7)V9(2) COMP-3.
002100     05  FILLER                   PIC X(21).
002200*
002300*    ALTERNATE VIEW - COMBINED INVOICE/LINE KEY FOR BREAK LOGIC.
002400 01  INVOICE-LINE-KEY-VIEW REDEFINES INVOICE-LINE-RECORD.
002500     05  IL-FULL-KEY              PIC X(23).
002600     05  FILLER                   PIC X(77).
